000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              RCO04.                                          
000300 AUTHOR.                  R H WALLING.                                    
000400 INSTALLATION.            IBM LEXINGTON - ADLAB.                          
000500 DATE-WRITTEN.            01/14/89.                                       
000600 DATE-COMPILED.           CURRENT-DATE.                                   
000700 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.               
000800*****************************************************                     
000900**  PROGRAM NAME: RCO04                                *                  
001000**                                                     *                  
001100**  FUNCTION:  WRITES THE ROLL-CUTTING TEXT REPORT     *                  
001200**             (THE .OUT FILE) - JOB DESCRIPTION,      *                  
001300**             LENGTH/UTILIZATION METRICS, THE PLACED  *                  
001400**             ORDERS IN ORDER-ID SEQUENCE, AND THE                       
001500**             REMAINING DOCKING POINTS.                                  
001600**                                                     *                  
001700**  CALLED BY: RCO01                                   *                  
001800******************************************************                    
001900*                                                                         
002000*---------------------------------------------------                      
002100* CHANGE ACTIVITY :                                                       
002200*                                                                         
002300* PN= REASON   DATE   PGMR  REMARKS                                       
002400* $D0= RC-0004 890114 RHW : ORIGINAL PROGRAM - MODELLED ON                
002500*                           THE TDM01A/TDM01B PRINT-FILE                  
002600*                           PATTERN, OUT-BUF STYLE KEPT                   
002700* $P1= RC-0058 921103 DKS : ADDED THE LENGTH/UTILIZATION                  
002800*                           HEADER LINES FOR THE ENGINEER-                
002900*                           ING REVIEW MEETINGS                           
003000* $P2= RC-0102 990219 RHW : Y2K REVIEW - NO DATE FIELDS IN                
003100*                           THIS PROGRAM, NO CHANGE                       
003200* $P3= RC-0133 040611 CAF : RAISED ID-SEQ-TABLE FROM 100 TO               
003300*                           500 ENTRIES TO MATCH RCO-ORDER-               
003400*                           TABLE'S OWN LIMIT                             
003500******************************************************                    
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT RCOOUT-FILE ASSIGN TO RCOOUT                                  
004100-        FILE STATUS IS RCOOUT-STATUS.                                    
004200                                                                          
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  RCOOUT-FILE                                                          
004600     RECORDING MODE IS F                                                  
004700     LABEL RECORDS ARE STANDARD                                           
004800     DATA RECORD IS OUT-BUF.                                              
004900 01  OUT-BUF                      PIC X(80).                              
005000                                                                          
005100 WORKING-STORAGE SECTION.                                                 
005200*---------------------------------------------------                      
005300* SHARED WORK AREAS - PASSED FROM RCO01 ON THE CALL.                      
005400*---------------------------------------------------                      
005500 COPY RCOCTLW.                                                            
005600 COPY RCOORDW.                                                            
005700 COPY RCODPTW.                                                            
005800                                                                          
005900 01  RCOOUT-STATUS                PIC X(2).                               
006000                                                                          
006100*---------------------------------------------------                      
006200* ID-SEQ-TABLE - SUBSCRIPTS, INTO RCO-ORDER-TABLE, OF THE                 
006300* PLACED ORDERS, HELD IN ASCENDING RO-ORDER-ID SEQUENCE -                 
006400* THE REPORT LISTS ORDERS BY ID, NOT BY PLACEMENT ORDER.                  
006500*---------------------------------------------------                      
006600 01  ID-SEQ-TABLE.                                                        
006700     05  IDS-COUNT                PIC 9(4)  COMP.                         
006800     05  IDS-ENTRY OCCURS 500 TIMES                                       
006900-            INDEXED BY IDS-X1 IDS-X2.                                    
007000         10  IDS-ORDER-INDEX      PIC 9(4)  COMP.                         
007100         10  FILLER               PIC X(01).                              
007200                                                                          
007300 77  WS-SORT-SW                   PIC X.                                  
007400     88  SORT-PASS-CLEAN              VALUE 'Y'.                          
007500 77  WS-SORT-TEMP                 PIC 9(4)  COMP.                         
007600                                                                          
007700*---------------------------------------------------                      
007800* PRINT LINE WORK AREA                                                    
007900*---------------------------------------------------                      
008000 01  WS-PRINT-LINE                PIC X(80) VALUE SPACES.                 
008100 77  WS-PTR                       PIC 9(3)  COMP.                         
008200                                                                          
008300*---------------------------------------------------                      
008400* NUMBER-EDIT WORK AREA - COORDINATES AND ORDER-IDS ARE                   
008500* PRINTED ZERO-SUPPRESSED WITH NO LEADING BLANKS, SO THE                  
008600* EDITED FIELD IS SCANNED CHARACTER BY CHARACTER (SAME                    
008700* TECHNIQUE AS RCO02) TO FIND WHERE THE DIGITS START                      
008800* BEFORE IT IS STRUNG INTO THE PRINT LINE.                                
008900*---------------------------------------------------                      
009000 01  WS-NUM-SOURCE                PIC S9(5).                              
009100 01  WS-NUM-EDIT                  PIC Z(4)9.                              
009200 01  WS-NUM-EDIT-RDF REDEFINES WS-NUM-EDIT.                               
009300     05  WS-NUM-CHAR OCCURS 5 TIMES PIC X.                                
009400 77  WS-NUM-START                PIC 9(1)  COMP.                          
009500                                                                          
009600*---------------------------------------------------                      
009700* LENGTH / UTILIZATION EDIT WORK AREAS - SAME LEADING-                    
009800* BLANK SCAN TECHNIQUE AS WS-NUM-EDIT ABOVE.                              
009900*---------------------------------------------------                      
010000 01  WS-LEN-EDIT                  PIC Z(4)9.9.                            
010100 01  WS-LEN-EDIT-RDF REDEFINES WS-LEN-EDIT.                               
010200     05  WS-LEN-CHAR OCCURS 7 TIMES PIC X.                                
010300 77  WS-LEN-START                PIC 9(1)  COMP.                          
010400                                                                          
010500 01  WS-UTIL-EDIT                 PIC Z(2)9.99.                           
010600 01  WS-UTIL-EDIT-RDF REDEFINES WS-UTIL-EDIT.                             
010700     05  WS-UTIL-CHAR OCCURS 6 TIMES PIC X.                               
010800 77  WS-UTIL-START               PIC 9(1)  COMP.                          
010900                                                                          
011000 LINKAGE SECTION.                                                         
011100*    (RCO-CONTROL-AREA, RCO-ORDER-TABLE AND RCO-DOCK-TABLE                
011200*     ARE DEFINED VIA THE COPY STATEMENTS ABOVE - THE                     
011300*     LEVEL-01 NAMES ARE SHARED WITH THE CALLER'S STORAGE)                
011400                                                                          
011500 PROCEDURE DIVISION USING RCO-CONTROL-AREA, RCO-ORDER-TABLE,              
011600-        RCO-DOCK-TABLE.                                                  
011700                                                                          
011800 000-MAIN-LOGIC.                                                          
011900     OPEN OUTPUT RCOOUT-FILE.                                             
012000     PERFORM 100-BUILD-ID-SEQ-TABLE.                                      
012100     PERFORM 200-WRITE-HEADER.                                            
012200     PERFORM 300-WRITE-ORDERS.                                            
012300     PERFORM 400-WRITE-DOCK-POINTS.                                       
012400     CLOSE RCOOUT-FILE.                                                   
012500     GOBACK.                                                              
012600                                                                          
012700 100-BUILD-ID-SEQ-TABLE.                                                  
012800     MOVE ZERO TO IDS-COUNT.                                              
012900     PERFORM 105-ADD-ONE-ID-SEQ-ENTRY                                     
013000     VARYING RCO-ORD-X1 FROM 1 BY 1                                       
013100     UNTIL RCO-ORD-X1 > RCO-ORDER-COUNT.                                  
013200     IF IDS-COUNT > 1                                                     
013300         PERFORM 110-SORT-ID-SEQ-TABLE                                    
013400     END-IF.                                                              
013500                                                                          
013600 105-ADD-ONE-ID-SEQ-ENTRY.                                                
013700     IF RO-IS-PLACED(RCO-ORD-X1)                                          
013800         ADD 1 TO IDS-COUNT                                               
013900         SET IDS-X1 TO IDS-COUNT                                          
014000         MOVE RCO-ORD-X1 TO IDS-ORDER-INDEX(IDS-X1)                       
014100     END-IF.                                                              
014200                                                                          
014300 110-SORT-ID-SEQ-TABLE.                                                   
014400*    ORDER-ID ASCENDING - A PLAIN BUBBLE SORT, THE                        
014500*    TABLE NEVER HOLDS MORE THAN A FEW HUNDRED PLACED                     
014600*    ORDERS.                                                              
014700     MOVE 'N' TO WS-SORT-SW.                                              
014800     PERFORM 115-SORT-ONE-PASS UNTIL SORT-PASS-CLEAN.                     
014900                                                                          
015000 115-SORT-ONE-PASS.                                                       
015100     MOVE 'Y' TO WS-SORT-SW.                                              
015200     PERFORM 118-SORT-COMPARE-SWAP                                        
015300     VARYING IDS-X1 FROM 1 BY 1                                           
015400     UNTIL IDS-X1 > IDS-COUNT - 1.                                        
015500                                                                          
015600 118-SORT-COMPARE-SWAP.                                                   
015700     SET IDS-X2 TO IDS-X1.                                                
015800     SET IDS-X2 UP BY 1.                                                  
015900     IF RO-ORDER-ID(IDS-ORDER-INDEX(IDS-X1)) >                            
016000-            RO-ORDER-ID(IDS-ORDER-INDEX(IDS-X2))                         
016100         MOVE IDS-ORDER-INDEX(IDS-X1) TO WS-SORT-TEMP                     
016200         MOVE IDS-ORDER-INDEX(IDS-X2)                                     
016300-            TO IDS-ORDER-INDEX(IDS-X1)                                   
016400         MOVE WS-SORT-TEMP TO IDS-ORDER-INDEX(IDS-X2)                     
016500         MOVE 'N' TO WS-SORT-SW                                           
016600     END-IF.                                                              
016700                                                                          
016800 200-WRITE-HEADER.                                                        
016900     MOVE CTL-JOB-DESC TO WS-PRINT-LINE.                                  
017000     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
017100     MOVE SPACES TO WS-PRINT-LINE.                                        
017200     MOVE 1 TO WS-PTR.                                                    
017300     STRING 'Benötgte Länge: ' DELIMITED BY SIZE                          
017400-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
017500     MOVE CTL-LENGTH-CM TO WS-LEN-EDIT.                                   
017600     PERFORM 205-SCAN-LEN-BLANK                                           
017700     VARYING WS-LEN-START FROM 1 BY 1                                     
017800     UNTIL WS-LEN-CHAR(WS-LEN-START) NOT = SPACE.                         
017900     STRING WS-LEN-EDIT(WS-LEN-START:) DELIMITED BY SIZE                  
018000-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
018100     STRING 'cm' DELIMITED BY SIZE                                        
018200-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
018300     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
018400     MOVE SPACES TO WS-PRINT-LINE.                                        
018500     MOVE 1 TO WS-PTR.                                                    
018600     STRING 'Genutzte Flaeche: ' DELIMITED BY SIZE                        
018700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
018800     MOVE CTL-UTILIZATION TO WS-UTIL-EDIT.                                
018900     PERFORM 210-SCAN-UTIL-BLANK                                          
019000     VARYING WS-UTIL-START FROM 1 BY 1                                    
019100     UNTIL WS-UTIL-CHAR(WS-UTIL-START) NOT = SPACE.                       
019200     STRING WS-UTIL-EDIT(WS-UTIL-START:) DELIMITED BY SIZE                
019300-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
019400     STRING '%' DELIMITED BY SIZE                                         
019500-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
019600     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
019700     MOVE SPACES TO WS-PRINT-LINE.                                        
019800     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
019900     MOVE 'Positionierung der Kundenaufträge:' TO WS-PRINT-LINE.          
020000     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
020100                                                                          
020200 205-SCAN-LEN-BLANK.                                                      
020300     CONTINUE.                                                            
020400                                                                          
020500 210-SCAN-UTIL-BLANK.                                                     
020600     CONTINUE.                                                            
020700                                                                          
020800 300-WRITE-ORDERS.                                                        
020900     PERFORM 305-WRITE-ONE-ORDER-LINE                                     
021000     VARYING IDS-X1 FROM 1 BY 1 UNTIL IDS-X1 > IDS-COUNT.                 
021100                                                                          
021200 305-WRITE-ONE-ORDER-LINE.                                                
021300     SET RCO-ORD-X1 TO IDS-ORDER-INDEX(IDS-X1).                           
021400     MOVE SPACES TO WS-PRINT-LINE.                                        
021500     MOVE 1 TO WS-PTR.                                                    
021600     MOVE RO-PLACED-X(RCO-ORD-X1) TO WS-NUM-SOURCE.                       
021700     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
021800     STRING ' ' DELIMITED BY SIZE                                         
021900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
022000     MOVE RO-PLACED-Y(RCO-ORD-X1) TO WS-NUM-SOURCE.                       
022100     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
022200     STRING ' ' DELIMITED BY SIZE                                         
022300-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
022400     MOVE RO-XRO(RCO-ORD-X1) TO WS-NUM-SOURCE.                            
022500     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
022600     STRING ' ' DELIMITED BY SIZE                                         
022700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
022800     MOVE RO-YRO(RCO-ORD-X1) TO WS-NUM-SOURCE.                            
022900     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
023000     STRING ' - ' DELIMITED BY SIZE                                       
023100-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
023200     MOVE RO-ORDER-ID(RCO-ORD-X1) TO WS-NUM-SOURCE.                       
023300     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
023400     STRING ' - ' DELIMITED BY SIZE                                       
023500-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
023600     STRING RO-ORDER-DESC(RCO-ORD-X1) DELIMITED BY SIZE                   
023700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
023800     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
023900                                                                          
024000 350-EDIT-AND-APPEND-NUMBER.                                              
024100*    APPENDS WS-NUM-SOURCE, ZERO-SUPPRESSED, TO                           
024200*    WS-PRINT-LINE AT WS-PTR - CALLER SUPPLIES                            
024300*    WS-NUM-SOURCE, WS-PTR IS LEFT POSITIONED AFTER                       
024400*    THE LAST DIGIT MOVED.                                                
024500     MOVE WS-NUM-SOURCE TO WS-NUM-EDIT.                                   
024600     PERFORM 355-SCAN-NUM-BLANK                                           
024700     VARYING WS-NUM-START FROM 1 BY 1                                     
024800     UNTIL WS-NUM-CHAR(WS-NUM-START) NOT = SPACE.                         
024900     STRING WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE                  
025000-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
025100                                                                          
025200 355-SCAN-NUM-BLANK.                                                      
025300     CONTINUE.                                                            
025400                                                                          
025500 400-WRITE-DOCK-POINTS.                                                   
025600     MOVE SPACES TO WS-PRINT-LINE.                                        
025700     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
025800     MOVE 'Verbleibende Andockpunkte:' TO WS-PRINT-LINE.                  
025900     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
026000     PERFORM 405-WRITE-ONE-DOCK-POINT-LINE                                
026100     VARYING RCO-DP-X1 FROM 1 BY 1                                        
026200     UNTIL RCO-DP-X1 > RCO-DOCK-COUNT.                                    
026300                                                                          
026400 405-WRITE-ONE-DOCK-POINT-LINE.                                           
026500     MOVE SPACES TO WS-PRINT-LINE.                                        
026600     MOVE 1 TO WS-PTR.                                                    
026700     MOVE DP-X(RCO-DP-X1) TO WS-NUM-SOURCE.                               
026800     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
026900     STRING ' ' DELIMITED BY SIZE                                         
027000-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
027100     MOVE DP-Y(RCO-DP-X1) TO WS-NUM-SOURCE.                               
027200     PERFORM 350-EDIT-AND-APPEND-NUMBER.                                  
027300     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
