000100******************************************************************        
000200*                                                                *        
000300* COPYBOOK    = RCOORDW                                          *        
000400*                                                                *        
000500* DESCRIPTIVE NAME = ROLL-CUTTING ORDER / PLACEMENT WORK         *        
000600*                    RECORD - ONE ENTRY PER CUSTOMER ORDER       *        
000700*                                                                *        
000800* USED BY = RCO01 RCO02 RCO03 RCO04 RCO05                        *        
000900*                                                                *        
001000*----------------------------------------------------------------*        
001100* CHANGE ACTIVITY :                                              *        
001200*                                                                *        
001300* PN= REASON  DATE   PGMR  REMARKS                               *        
001400* $D0= RC-0001 890114 RHW  : ORIGINAL LAYOUT - CUTTING JOB       *        
001500* $P1= RC-0037 900822 RHW  : ADDED RO-BATCH-NO - BATCHES         *        
001600*                             MUST NOT OVERLAP-TEST ACROSS       *        
001700*                             EACH OTHER                         *        
001800* $P2= RC-0058 921103 DKS  : ADDED RO-AREA (COMP-3) FOR          *        
001900*                             THE PER-BATCH AREA-SORT            *        
002000*                             HEURISTIC                          *        
002100* $P3= RC-0102 990219 RHW  : Y2K - NO DATE FIELDS IN THIS        *        
002200*                             RECORD - REVIEWED, NONE            *        
002300*                             FOUND, NO CHANGE                   *        
002400******************************************************************        
002500 01  RCO-ORDER-TABLE.                                                     
002600     05  RCO-ORDER-COUNT          PIC 9(4)  COMP.                         
002700     05  RCO-ORDER-ENTRY OCCURS 500 TIMES                                 
002800-            INDEXED BY RCO-ORD-X1 RCO-ORD-X2 RCO-ORD-X3.                 
002900         10  RO-ORDER-ID          PIC 9(5).                               
003000         10  RO-ORIG-WIDTH        PIC 9(5).                               
003100         10  RO-ORIG-HEIGHT       PIC 9(5).                               
003200         10  RO-AREA              PIC 9(9)  COMP-3.                       
003300         10  RO-BATCH-NO          PIC 9(4)  COMP.                         
003400         10  RO-PLACED-FLAG       PIC X.                                  
003500             88  RO-IS-PLACED         VALUE 'Y'.                          
003600             88  RO-NOT-PLACED        VALUE 'N'.                          
003700         10  RO-ROTATED-FLAG      PIC X.                                  
003800             88  RO-IS-ROTATED        VALUE 'Y'.                          
003900             88  RO-NOT-ROTATED       VALUE 'N'.                          
004000         10  RO-PLACED-X          PIC S9(5).                              
004100         10  RO-PLACED-Y          PIC S9(5).                              
004200         10  RO-CURRENT-WIDTH     PIC 9(5).                               
004300         10  RO-CURRENT-HEIGHT    PIC 9(5).                               
004400         10  RO-XRO               PIC S9(5).                              
004500         10  RO-YRO               PIC S9(5).                              
004600         10  RO-ORDER-DESC        PIC X(30).                              
004700         10  FILLER               PIC X(05).                              
004800*                                                                         
004900*   RO-XRO AND RO-YRO ARE DERIVED (XRO = X + CURRENT-WIDTH,               
005000*   YRO = Y + CURRENT-HEIGHT).  THEY ARE NOT INDEPENDENTLY                
005100*   MAINTAINED - RECOMPUTE THEM IN THE SAME PARAGRAPH THAT                
005200*   CHANGES PLACED-X, PLACED-Y OR THE CURRENT DIMENSIONS.                 
005300******************************************************************        
005400                                                                          
