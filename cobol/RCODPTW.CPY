000100******************************************************************        
000200*                                                                *        
000300* COPYBOOK    = RCODPTW                                          *        
000400*                                                                *        
000500* DESCRIPTIVE NAME = ROLL-CUTTING DOCKING (ANCHOR) POINT         *        
000600*                    TABLE - CANDIDATE POSITIONS WHERE THE       *        
000700*                    NEXT ORDER MAY BE DOCKED                    *        
000800*                                                                *        
000900* USED BY = RCO03 RCO04 RCO05                                    *        
001000*                                                                *        
001100*----------------------------------------------------------------*        
001200* CHANGE ACTIVITY :                                              *        
001300*                                                                *        
001400* PN= REASON  DATE   PGMR  REMARKS                               *        
001500* $D0= RC-0001 890114 RHW  : ORIGINAL LAYOUT - CUTTING JOB       *        
001600* $P1= RC-0044 910305 RHW  : RAISED TABLE SIZE FROM 400 TO       *        
001700*                             1000 - LARGE JOBS WERE HITTING     *        
001800*                             THE OLD LIMIT (SEE RC-0044)        *        
001900******************************************************************        
002000*                                                                         
002100*   THE ENTRIES BELOW MUST ALWAYS BE HELD IN ASCENDING                    
002200*   (DP-Y, DP-X) SEQUENCE - THE INSERT/DELETE PARAGRAPHS IN               
002300*   RCO03 MAINTAIN THIS ORDER, NO SEPARATE SORT IS EVER RUN               
002400*   OVER THIS TABLE.                                                      
002500*                                                                         
002600 01  RCO-DOCK-TABLE.                                                      
002700     05  RCO-DOCK-COUNT           PIC 9(4)  COMP.                         
002800     05  RCO-DOCK-ENTRY OCCURS 1000 TIMES                                 
002900-            INDEXED BY RCO-DP-X1 RCO-DP-X2.                              
003000         10  DP-X                 PIC 9(5).                               
003100         10  DP-Y                 PIC 9(5).                               
003200         10  FILLER               PIC X(05).                              
003300******************************************************************        
003400                                                                          
