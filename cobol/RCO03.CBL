000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              RCO03.                                          
000300 AUTHOR.                  R H WALLING.                                    
000400 INSTALLATION.            IBM LEXINGTON - ADLAB.                          
000500 DATE-WRITTEN.            01/14/89.                                       
000600 DATE-COMPILED.           CURRENT-DATE.                                   
000700 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.               
000800*****************************************************                     
000900**  PROGRAM NAME: RCO03                                *                  
001000**                                                     *                  
001100**  FUNCTION:  PLACEMENT OPTIMIZER.  BREAKS THE ORDER  *                  
001200**             LIST INTO BATCHES OF CTL-OPT-DEPTH      *                  
001300**             ORDERS AND, FOR EACH BATCH, SEARCHES    *                  
001400**             ALL DOCKING-POINT / ORIENTATION COMBIN- *                  
001500**             ATIONS FOR THE LAYOUT THAT USES THE     *                  
001600**             LEAST ROLL LENGTH.  BATCHES ARE THEN    *                  
001700**             STACKED ONE ON TOP OF THE OTHER.        *                  
001800**                                                     *                  
001900**  CALLED BY: RCO01                                   *                  
002000******************************************************                    
002100*                                                                         
002200*---------------------------------------------------                      
002300* CHANGE ACTIVITY :                                                       
002400*                                                                         
002500* PN= REASON   DATE   PGMR  REMARKS                                       
002600* $D0= RC-0003 890114 RHW : ORIGINAL PROGRAM.  BACKTRACKING               
002700*                           SEARCH WAS FIRST WRITTEN AS A                 
002800*                           RECURSIVE ROUTINE ON THE                      
002900*                           ENGINEERING PROTOTYPE MACHINE;                
003000*                           THIS SHOP'S COBOL HAS NO                      
003100*                           RECURSIVE PROGRAM-ID, SO THE                  
003200*                           SEARCH IS DRIVEN OFF THE                      
003300*                           EXPLICIT LEVEL-STACK TABLE                    
003400*                           BELOW INSTEAD - SEE THE 200/                  
003500*                           250 PARAGRAPHS                                
003600* $P1= RC-0037 900822 RHW : SPLIT OUT OF THE ORIGINAL RCO01               
003700*                           SO THE OPTIMIZER COULD BE UNIT                
003800*                           TESTED ON ITS OWN                             
003900* $P2= RC-0058 921103 DKS : ADDED THE AREA-SORT HEURISTIC                 
004000*                           (UPSI-0) - TRYING THE BIGGEST                 
004100*                           ORDER IN A BATCH FIRST CUTS                   
004200*                           SEARCH TIME ON HEAVY JOBS                     
004300* $P3= RC-0102 990219 RHW : Y2K REVIEW - NO DATE ARITHMETIC               
004400*                           IN THIS PROGRAM, NO CHANGE                    
004500* $P4= RC-0133 040611 CAF : RAISED LEVEL-STACK/BATCH-SEQ-                 
004600*                           TABLE/BEST-SNAPSHOT FROM 100 TO               
004700*                           200 ENTRIES - OPTIMIZATION DEPTH              
004800*                           OF 200 WAS REJECTED BY THE OLD                
004900*                           TABLE SIZE ON THE CARLISLE JOB                
004910* $P5= RC-0141 050330 CAF : 471/476 WERE TESTING A                        
004920*                           BATCH'S CANDIDATES AGAINST                    
004930*                           EVERY PLACED ORDER, NOT JUST                  
004940*                           ITS OWN - EARLIER BATCHES,                    
004950*                           ALREADY STACKED, WERE                         
004960*                           SPURIOUSLY BLOCKING THE                       
004970*                           CURRENT BATCH'S SEARCH.  ADDED                
004980*                           THE RO-BATCH-NO FILTER RC-0037                
004990*                           PUT IN PLACE BUT NEVER WIRED UP               
005000******************************************************                    
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500*    UPSI-0 IS THE AREA-SORT HEURISTIC SWITCH - SET ON                    
005600*    (THE NORMAL PRODUCTION SETTING) A BATCH IS SEARCHED                  
005700*    BIGGEST-ORDER-FIRST.  OFF IS LEFT IN FOR ENGINEERING                 
005800*    TO COMPARE SEARCH TIMES AGAINST FILE ORDER.                          
005900     UPSI-0 ON STATUS IS RCO3-AREA-SORT-ON                                
006000-           OFF STATUS IS RCO3-AREA-SORT-OFF.                             
006100                                                                          
006200 DATA DIVISION.                                                           
006300 WORKING-STORAGE SECTION.                                                 
006400*---------------------------------------------------                      
006500* SHARED WORK AREAS - PASSED FROM RCO01 ON THE CALL.                      
006600*---------------------------------------------------                      
006700 COPY RCOCTLW.                                                            
006800 COPY RCOORDW.                                                            
006900 COPY RCODPTW.                                                            
007000                                                                          
007100*---------------------------------------------------                      
007200* BATCH-SEQ-TABLE - SUBSCRIPTS, INTO RCO-ORDER-TABLE, OF                  
007300* THE ORDERS IN THE BATCH CURRENTLY BEING OPTIMIZED, HELD                 
007400* IN THE SEQUENCE THE SEARCH IS TO TRY THEM.                              
007500*---------------------------------------------------                      
007600 01  BATCH-SEQ-TABLE.                                                     
007700     05  BSQ-COUNT                PIC 9(4)  COMP.                         
007800     05  BSQ-ENTRY OCCURS 200 TIMES                                       
007900-            INDEXED BY BSQ-X1 BSQ-X2.                                    
008000         10  BSQ-ORDER-INDEX      PIC 9(4)  COMP.                         
008100                                                                          
008200*---------------------------------------------------                      
008300* BEST-SNAPSHOT - BEST COMPLETE LAYOUT FOUND SO FAR FOR                   
008400* THE BATCH CURRENTLY BEING OPTIMIZED, ONE ENTRY PER                      
008500* BSQ-ENTRY SUBSCRIPT, RELATIVE TO A BATCH ORIGIN OF                      
008600* (0,0) - RCO03150 SHIFTS THIS ONTO THE ROLL.                             
008700*---------------------------------------------------                      
008800 01  BEST-SNAPSHOT.                                                       
008900     05  BS-FOUND-SW              PIC X     VALUE 'N'.                    
009000         88  BS-LAYOUT-FOUND          VALUE 'Y'.                          
009100         88  BS-LAYOUT-NOT-FOUND      VALUE 'N'.                          
009200     05  BS-HEIGHT                PIC 9(5)  COMP.                         
009300     05  BS-ENTRY OCCURS 200 TIMES INDEXED BY BS-X1.                      
009400         10  BS-PLACED-X          PIC S9(5).                              
009500         10  BS-PLACED-Y          PIC S9(5).                              
009600         10  BS-ROTATED-SW        PIC X.                                  
009700                                                                          
009800*---------------------------------------------------                      
009900* LEVEL-STACK - THE EXPLICIT RECURSION STACK.  ONE ENTRY                  
010000* PER PLACEMENT DEPTH.  EACH ENTRY CARRIES ENOUGH OF THE                  
010100* COMBINATION CURRENTLY ON TRIAL, AND OF WHAT THAT TRIAL                  
010200* CHANGED, TO UNDO THE LEVEL EXACTLY (SEE 490-UNDO-LEVEL-                 
010300* PLACEMENT) AND TO RESUME THE COMBINATION SEARCH WHERE                   
010400* IT LEFT OFF (SEE 435-ADVANCE-POINTER).                                  
010500*---------------------------------------------------                      
010600 01  LEVEL-STACK.                                                         
010700     05  LV-ENTRY OCCURS 200 TIMES INDEXED BY LV-X.                       
010800         10  LV-CAND-SEQ          PIC 9(4)  COMP.                         
010900         10  LV-DOCK-INDEX        PIC 9(4)  COMP.                         
011000         10  LV-ORIENT            PIC 9(1)  COMP.                         
011100         10  LV-DOCK-X            PIC 9(5).                               
011200         10  LV-DOCK-Y            PIC 9(5).                               
011300         10  LV-NEW-PT-COUNT      PIC 9(1)  COMP.                         
011400         10  LV-NEW-PT-1-X        PIC 9(5).                               
011500         10  LV-NEW-PT-1-Y        PIC 9(5).                               
011600         10  LV-NEW-PT-2-X        PIC 9(5).                               
011700         10  LV-NEW-PT-2-Y        PIC 9(5).                               
011800         10  LV-MAX-Y-ON-ENTRY    PIC 9(5)  COMP.                         
011900         10  LV-MIN-REMAIN-HT     PIC 9(5)  COMP.                         
012000                                                                          
012100*---------------------------------------------------                      
012200* SEARCH CONTROL SWITCHES AND COUNTERS                                    
012300*---------------------------------------------------                      
012400 01  WS-LEVEL                     PIC 9(4)  COMP VALUE 0.                 
012500 01  WS-PLACED-SO-FAR             PIC 9(4)  COMP VALUE 0.                 
012600 01  WS-CUR-MAX-Y                 PIC 9(5)  COMP VALUE 0.                 
012700 01  WS-GLOBAL-MAX-Y              PIC 9(5)  COMP VALUE 0.                 
012800 01  WS-COMBO-SW                  PIC X.                                  
012900     88  COMBO-FEASIBLE               VALUE 'F'.                          
013000     88  COMBO-PRUNED                 VALUE 'P'.                          
013100     88  COMBO-EXHAUSTED              VALUE 'X'.                          
013200 01  WS-OVERLAP-SW                PIC X.                                  
013300     88  RECT-OVERLAPS                VALUE 'Y'.                          
013400 01  WS-COVERED-SW                PIC X.                                  
013500     88  PT-IS-COVERED                VALUE 'Y'.                          
013600 01  WS-FOUND-SW                  PIC X.                                  
013700     88  ENTRY-WAS-FOUND              VALUE 'Y'.                          
013800 01  WS-DEBUG-SW                  PIC X     VALUE 'N'.                    
013900     88  RCO3-DEBUG-TRACE             VALUE 'Y'.                          
014000                                                                          
014100*---------------------------------------------------                      
014200* BATCH LOOP CONTROL                                                      
014300*---------------------------------------------------                      
014400 01  WS-BATCH-NO                  PIC 9(4)  COMP VALUE 0.                 
014500 01  WS-BATCH-START               PIC 9(4)  COMP.                         
014600 01  WS-BATCH-END                 PIC 9(4)  COMP.                         
014700                                                                          
014800*---------------------------------------------------                      
014900* SORT WORK (110-BUILD-BATCH-SEQ-TABLE BUBBLE SORT)                       
015000*---------------------------------------------------                      
015100 01  WS-SORT-SW                   PIC X.                                  
015200     88  SORT-PASS-CLEAN              VALUE 'Y'.                          
015300 01  WS-SORT-TEMP                 PIC 9(4)  COMP.                         
015400                                                                          
015500*---------------------------------------------------                      
015600* TRIAL-COMBINATION WORK AREA - THE COMBINATION CURRENTLY                 
015700* BEING TESTED BY 440, APPLIED BY 460 IF FEASIBLE.                        
015800*---------------------------------------------------                      
015900 01  WS-TRY-DOCK-X                PIC 9(5).                               
016000 01  WS-TRY-DOCK-Y                PIC 9(5).                               
016100 01  WS-TRY-DIMS.                                                         
016200     05  WS-TRY-W                 PIC 9(5).                               
016300     05  WS-TRY-H                 PIC 9(5).                               
016400 01  WS-TRY-DIMS-RDF REDEFINES WS-TRY-DIMS                                
016500                                  PIC 9(10).                              
016600 01  WS-TRY-ROTATED-SW            PIC X.                                  
016700     88  WS-TRY-IS-ROTATED            VALUE 'Y'.                          
016800                                                                          
016900*---------------------------------------------------                      
017000* DOCKING-POINT SORT-KEY WORK - THE TABLE MUST STAY IN                    
017100* ASCENDING (Y,X) SEQUENCE.  THE FLAT REDEFINITION LETS                   
017200* ONE COMPARE STAND IN FOR THE (Y,X) PAIR COMPARE, AND                    
017300* DOUBLES AS THE TRACE DISPLAY FORMAT WHEN WS-DEBUG-SW                    
017400* IS ON.                                                                  
017500*---------------------------------------------------                      
017600 01  WS-CAND-KEY-PARTS.                                                   
017700     05  WS-CAND-KEY-Y            PIC 9(5).                               
017800     05  WS-CAND-KEY-X            PIC 9(5).                               
017900 01  WS-CAND-KEY REDEFINES WS-CAND-KEY-PARTS                              
018000                                  PIC 9(10).                              
018100 01  WS-TABLE-KEY-PARTS.                                                  
018200     05  WS-TABLE-KEY-Y           PIC 9(5).                               
018300     05  WS-TABLE-KEY-X           PIC 9(5).                               
018400 01  WS-TABLE-KEY REDEFINES WS-TABLE-KEY-PARTS                            
018500                                  PIC 9(10).                              
018600                                                                          
018700*---------------------------------------------------                      
018800* MISCELLANEOUS SUBSCRIPTS / ACCUMULATORS                                 
018900*---------------------------------------------------                      
019000 01  WS-INS-AT                    PIC 9(4)  COMP.                         
019100 01  WS-MIN-WH                    PIC 9(5)  COMP.                         
019200 01  WS-THIS-WH                   PIC 9(5)  COMP.                         
019300 01  WS-CAND-X                    PIC 9(5).                               
019400 01  WS-CAND-Y                    PIC S9(5).                              
019500 01  WS-TOTAL-ORDER-AREA          PIC 9(15) COMP-3 VALUE 0.               
019600 01  WS-USED-ROLL-AREA            PIC 9(15) COMP-3 VALUE 0.               
019700                                                                          
019800 LINKAGE SECTION.                                                         
019900*    (RCO-CONTROL-AREA, RCO-ORDER-TABLE AND RCO-DOCK-TABLE                
020000*     ARE DEFINED VIA THE COPY STATEMENTS ABOVE - THE                     
020100*     LEVEL-01 NAMES ARE SHARED WITH THE CALLER'S STORAGE)                
020200                                                                          
020300 PROCEDURE DIVISION USING RCO-CONTROL-AREA, RCO-ORDER-TABLE,              
020400-        RCO-DOCK-TABLE.                                                  
020500                                                                          
020600 000-MAIN-CONTROL.                                                        
020700     PERFORM 050-RESET-ALL-ORDERS.                                        
020800     PERFORM 100-OPTIMIZE-ALL-BATCHES.                                    
020900     GOBACK.                                                              
021000                                                                          
021100 050-RESET-ALL-ORDERS.                                                    
021200*    START EVERY ORDER UNPLACED, UNROTATED, AT ITS                        
021300*    ORIGINAL DIMENSIONS - RUN ONCE PER JOB, BEFORE                       
021400*    THE FIRST BATCH IS BUILT.                                            
021500     PERFORM 055-RESET-ONE-ORDER                                          
021600     VARYING RCO-ORD-X1 FROM 1 BY 1                                       
021700     UNTIL RCO-ORD-X1 > RCO-ORDER-COUNT.                                  
021800                                                                          
021900 055-RESET-ONE-ORDER.                                                     
022000     SET RO-NOT-PLACED(RCO-ORD-X1) TO TRUE.                               
022100     SET RO-NOT-ROTATED(RCO-ORD-X1) TO TRUE.                              
022200     MOVE -1 TO RO-PLACED-X(RCO-ORD-X1).                                  
022300     MOVE -1 TO RO-PLACED-Y(RCO-ORD-X1).                                  
022400     MOVE ZERO TO RO-BATCH-NO(RCO-ORD-X1).                                
022500     MOVE ZERO TO RO-XRO(RCO-ORD-X1).                                     
022600     MOVE ZERO TO RO-YRO(RCO-ORD-X1).                                     
022700     MOVE RO-ORIG-WIDTH(RCO-ORD-X1) TO                                    
022800-            RO-CURRENT-WIDTH(RCO-ORD-X1).                                
022900     MOVE RO-ORIG-HEIGHT(RCO-ORD-X1) TO                                   
023000-            RO-CURRENT-HEIGHT(RCO-ORD-X1).                               
023100                                                                          
023200 100-OPTIMIZE-ALL-BATCHES.                                                
023300*    BREAK THE ORDER LIST INTO CONSECUTIVE BATCHES OF                     
023400*    CTL-OPT-DEPTH ORDERS, IN FILE ORDER, AND OPTIMIZE                    
023500*    EACH ONE IN TURN.                                                    
023600     MOVE ZERO TO WS-GLOBAL-MAX-Y.                                        
023700     MOVE ZERO TO RCO-DOCK-COUNT.                                         
023800     MOVE ZERO TO WS-BATCH-NO.                                            
023900     MOVE 1 TO WS-BATCH-START.                                            
024000     PERFORM 105-OPTIMIZE-ONE-BATCH-SET                                   
024100     UNTIL WS-BATCH-START > RCO-ORDER-COUNT.                              
024200     PERFORM 600-COMPUTE-FINAL-DOCK-POINTS.                               
024300     PERFORM 650-COMPUTE-FINAL-METRICS.                                   
024400                                                                          
024500 105-OPTIMIZE-ONE-BATCH-SET.                                              
024600     ADD 1 TO WS-BATCH-NO.                                                
024700     COMPUTE WS-BATCH-END =                                               
024800     WS-BATCH-START + CTL-OPT-DEPTH - 1.                                  
024900     IF WS-BATCH-END > RCO-ORDER-COUNT                                    
025000         MOVE RCO-ORDER-COUNT TO WS-BATCH-END                             
025100     END-IF.                                                              
025200     PERFORM 110-BUILD-BATCH-SEQ-TABLE.                                   
025300     PERFORM 200-OPTIMIZE-ONE-BATCH.                                      
025400     PERFORM 150-STACK-BATCH-RESULT.                                      
025500     COMPUTE WS-BATCH-START = WS-BATCH-END + 1.                           
025600                                                                          
025700 110-BUILD-BATCH-SEQ-TABLE.                                               
025800     MOVE ZERO TO BSQ-COUNT.                                              
025900     PERFORM 115-ADD-ORDER-TO-BATCH-SEQ                                   
026000     VARYING RCO-ORD-X1 FROM WS-BATCH-START BY 1                          
026100     UNTIL RCO-ORD-X1 > WS-BATCH-END.                                     
026200     IF RCO3-AREA-SORT-ON                                                 
026300         PERFORM 120-AREA-SORT-BATCH-SEQ                                  
026400     END-IF.                                                              
026500                                                                          
026600 115-ADD-ORDER-TO-BATCH-SEQ.                                              
026700     ADD 1 TO BSQ-COUNT.                                                  
026800     SET BSQ-X1 TO BSQ-COUNT.                                             
026900     MOVE RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                          
027000     MOVE WS-BATCH-NO TO RO-BATCH-NO(RCO-ORD-X1).                         
027100                                                                          
027200 120-AREA-SORT-BATCH-SEQ.                                                 
027300*    BIGGEST ORDER (BY RO-AREA) FIRST - A PLAIN BUBBLE                    
027400*    SORT IS PLENTY FAST FOR A BATCH THIS SMALL, AND                      
027500*    NEEDS NO SORT WORK FILE.                                             
027600     MOVE 'N' TO WS-SORT-SW.                                              
027700     PERFORM 125-SORT-ONE-PASS UNTIL SORT-PASS-CLEAN.                     
027800                                                                          
027900 125-SORT-ONE-PASS.                                                       
028000     MOVE 'Y' TO WS-SORT-SW.                                              
028100     PERFORM 128-SORT-COMPARE-SWAP                                        
028200     VARYING BSQ-X1 FROM 1 BY 1                                           
028300     UNTIL BSQ-X1 > BSQ-COUNT - 1.                                        
028400                                                                          
028500 128-SORT-COMPARE-SWAP.                                                   
028600     SET BSQ-X2 TO BSQ-X1.                                                
028700     SET BSQ-X2 UP BY 1.                                                  
028800     IF RO-AREA(BSQ-ORDER-INDEX(BSQ-X1)) <                                
028900-            RO-AREA(BSQ-ORDER-INDEX(BSQ-X2))                             
029000         MOVE BSQ-ORDER-INDEX(BSQ-X1) TO WS-SORT-TEMP                     
029100         MOVE BSQ-ORDER-INDEX(BSQ-X2)                                     
029200-            TO BSQ-ORDER-INDEX(BSQ-X1)                                   
029300         MOVE WS-SORT-TEMP TO BSQ-ORDER-INDEX(BSQ-X2)                     
029400         MOVE 'N' TO WS-SORT-SW                                           
029500     END-IF.                                                              
029600                                                                          
029700 150-STACK-BATCH-RESULT.                                                  
029800*    SHIFT THE BATCH-RELATIVE LAYOUT UP BY THE CURRENT                    
029900*    GLOBAL SKYLINE AND ADVANCE THE SKYLINE.  A BATCH                     
030000*    WITH NO FEASIBLE LAYOUT AT ALL IS SKIPPED - NONE                     
030100*    OF ITS ORDERS GO ONTO THE ROLL.                                      
030200     IF BS-LAYOUT-FOUND                                                   
030300         PERFORM 155-SHIFT-ONE-ORDER-ONTO-ROLL                            
030400-            VARYING BSQ-X1 FROM 1 BY 1                                   
030500-            UNTIL BSQ-X1 > BSQ-COUNT                                     
030600         ADD BS-HEIGHT TO WS-GLOBAL-MAX-Y                                 
030700     END-IF.                                                              
030800                                                                          
030900 155-SHIFT-ONE-ORDER-ONTO-ROLL.                                           
031000     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
031100     ADD WS-GLOBAL-MAX-Y TO RO-PLACED-Y(RCO-ORD-X1).                      
031200     ADD WS-GLOBAL-MAX-Y TO RO-YRO(RCO-ORD-X1).                           
031300                                                                          
031400 200-OPTIMIZE-ONE-BATCH.                                                  
031500*    THE ITERATIVE STAND-IN FOR THE RECURSIVE DOCKING-                    
031600*    POINT SEARCH.  ONE PASS OF 250 IS ONE STEP OF THE                    
031700*    SEARCH - A SINGLE TRY, ACCEPT, OR BACKTRACK.  THE                    
031800*    LOOP ENDS WHEN WS-LEVEL FALLS TO ZERO, MEANING                       
031900*    LEVEL 1 IS EXHAUSTED.                                                
032000     MOVE 'N' TO BS-FOUND-SW.                                             
032100     MOVE ZERO TO BS-HEIGHT.                                              
032200     IF BSQ-COUNT = ZERO                                                  
032300         GO TO 200-EXIT                                                   
032400     END-IF.                                                              
032500     MOVE ZERO TO WS-CUR-MAX-Y.                                           
032600     MOVE ZERO TO WS-PLACED-SO-FAR.                                       
032700     MOVE 1 TO WS-LEVEL.                                                  
032800     PERFORM 420-INIT-LEVEL-STATE.                                        
032900     PERFORM 250-SEARCH-STEP UNTIL WS-LEVEL = ZERO.                       
033000     PERFORM 280-APPLY-BEST-SNAPSHOT.                                     
033100 200-EXIT.                                                                
033200     EXIT.                                                                
033300                                                                          
033400 250-SEARCH-STEP.                                                         
033500     IF WS-LEVEL = 1                                                      
033600         PERFORM 300-TRY-FIRST-PLACEMENTS                                 
033700     ELSE                                                                 
033800         PERFORM 400-RUN-DEEPER-LEVELS                                    
033900     END-IF.                                                              
034000                                                                          
034100 280-APPLY-BEST-SNAPSHOT.                                                 
034200*    COPY THE WINNING BATCH-RELATIVE LAYOUT, IF ONE WAS                   
034300*    FOUND, BACK INTO THE ORDER TABLE.                                    
034400     IF BS-LAYOUT-FOUND                                                   
034500         PERFORM 285-RESTORE-ONE-ORDER                                    
034600-            VARYING BSQ-X1 FROM 1 BY 1                                   
034700-            UNTIL BSQ-X1 > BSQ-COUNT                                     
034800     END-IF.                                                              
034900                                                                          
035000 285-RESTORE-ONE-ORDER.                                                   
035100     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
035200     SET BS-X1 TO BSQ-X1.                                                 
035300     SET RO-IS-PLACED(RCO-ORD-X1) TO TRUE.                                
035400     IF BS-ROTATED-SW(BS-X1) = 'Y'                                        
035500         SET RO-IS-ROTATED(RCO-ORD-X1) TO TRUE                            
035600         MOVE RO-ORIG-HEIGHT(RCO-ORD-X1)                                  
035700-            TO RO-CURRENT-WIDTH(RCO-ORD-X1)                              
035800         MOVE RO-ORIG-WIDTH(RCO-ORD-X1)                                   
035900-            TO RO-CURRENT-HEIGHT(RCO-ORD-X1)                             
036000     ELSE                                                                 
036100         SET RO-NOT-ROTATED(RCO-ORD-X1) TO TRUE                           
036200         MOVE RO-ORIG-WIDTH(RCO-ORD-X1)                                   
036300-            TO RO-CURRENT-WIDTH(RCO-ORD-X1)                              
036400         MOVE RO-ORIG-HEIGHT(RCO-ORD-X1)                                  
036500-            TO RO-CURRENT-HEIGHT(RCO-ORD-X1)                             
036600     END-IF.                                                              
036700     MOVE BS-PLACED-X(BS-X1) TO RO-PLACED-X(RCO-ORD-X1).                  
036800     MOVE BS-PLACED-Y(BS-X1) TO RO-PLACED-Y(RCO-ORD-X1).                  
036900     COMPUTE RO-XRO(RCO-ORD-X1) = RO-PLACED-X(RCO-ORD-X1)                 
037000-            + RO-CURRENT-WIDTH(RCO-ORD-X1).                              
037100     COMPUTE RO-YRO(RCO-ORD-X1) = RO-PLACED-Y(RCO-ORD-X1)                 
037200-            + RO-CURRENT-HEIGHT(RCO-ORD-X1).                             
037300                                                                          
037400 300-TRY-FIRST-PLACEMENTS.                                                
037500*    THE FIRST ORDER PLACED IN A BATCH MUST USE (0,0)                     
037600*    AS ITS DOCKING POINT - TRIES EVERY REMAINING                         
037700*    ORDER, BOTH ORIENTATIONS.                                            
037800     PERFORM 440-EVAL-LEVEL1-COMBO.                                       
037900     EVALUATE TRUE                                                        
038000         WHEN COMBO-FEASIBLE                                              
038100             PERFORM 460-APPLY-PLACEMENT                                  
038200             ADD 1 TO WS-PLACED-SO-FAR                                    
038300             IF WS-PLACED-SO-FAR = BSQ-COUNT                              
038400                 PERFORM 450-EVALUATE-COMPLETE-CANDIDATE                  
038500                 PERFORM 490-UNDO-LEVEL-PLACEMENT                         
038600                 SUBTRACT 1 FROM WS-PLACED-SO-FAR                         
038700                 PERFORM 435-ADVANCE-POINTER                              
038800             ELSE                                                         
038900                 ADD 1 TO WS-LEVEL                                        
039000                 PERFORM 420-INIT-LEVEL-STATE                             
039100             END-IF                                                       
039200         WHEN COMBO-PRUNED                                                
039300             PERFORM 435-ADVANCE-POINTER                                  
039400         WHEN COMBO-EXHAUSTED                                             
039500             MOVE ZERO TO WS-LEVEL                                        
039600     END-EVALUATE.                                                        
039700                                                                          
039800 400-RUN-DEEPER-LEVELS.                                                   
039900*    EVERY PLACEMENT AFTER THE FIRST ONE IN A BATCH.                      
040000*    THE ORDER TO PLACE IS FIXED FOR THE WHOLE LEVEL                      
040100*    (SET BY 420); ONLY THE DOCK POINT / ORIENTATION                      
040200*    COMBINATION ADVANCES HERE.                                           
040300     PERFORM 440-EVAL-LEVELN-COMBO.                                       
040400     EVALUATE TRUE                                                        
040500         WHEN COMBO-FEASIBLE                                              
040600             PERFORM 460-APPLY-PLACEMENT                                  
040700             ADD 1 TO WS-PLACED-SO-FAR                                    
040800             IF WS-PLACED-SO-FAR = BSQ-COUNT                              
040900                 PERFORM 450-EVALUATE-COMPLETE-CANDIDATE                  
041000                 PERFORM 490-UNDO-LEVEL-PLACEMENT                         
041100                 SUBTRACT 1 FROM WS-PLACED-SO-FAR                         
041200                 PERFORM 435-ADVANCE-POINTER                              
041300             ELSE                                                         
041400                 ADD 1 TO WS-LEVEL                                        
041500                 PERFORM 420-INIT-LEVEL-STATE                             
041600             END-IF                                                       
041700         WHEN COMBO-PRUNED                                                
041800             PERFORM 435-ADVANCE-POINTER                                  
041900         WHEN COMBO-EXHAUSTED                                             
042000             PERFORM 495-BACKTRACK-ONE-LEVEL                              
042100     END-EVALUATE.                                                        
042200                                                                          
042300 420-INIT-LEVEL-STATE.                                                    
042400*    SET UP THE COMBINATION POINTERS FOR THE LEVEL                        
042500*    JUST ENTERED, AND REMEMBER THE SKYLINE HEIGHT ON                     
042600*    ENTRY SO 490 CAN RESTORE IT ON BACKTRACK.                            
042700     SET LV-X TO WS-LEVEL.                                                
042800     MOVE WS-CUR-MAX-Y TO LV-MAX-Y-ON-ENTRY(LV-X).                        
042900     IF WS-LEVEL = 1                                                      
043000         MOVE 1 TO LV-CAND-SEQ(LV-X)                                      
043100         MOVE 1 TO LV-ORIENT(LV-X)                                        
043200     ELSE                                                                 
043300         PERFORM 425-FIND-NEXT-UNPLACED-SEQ                               
043400         PERFORM 428-COMPUTE-MIN-REMAIN-HT                                
043500         MOVE 1 TO LV-DOCK-INDEX(LV-X)                                    
043600         MOVE 1 TO LV-ORIENT(LV-X)                                        
043700     END-IF.                                                              
043800                                                                          
043900 425-FIND-NEXT-UNPLACED-SEQ.                                              
044000*    TAKE THE FIRST ORDER OF THE REMAINING LIST - I.E.                    
044100*    THE FIRST BSQ-ENTRY NOT YET MARKED PLACED.                           
044200     MOVE 'N' TO WS-FOUND-SW.                                             
044300     PERFORM 426-CHECK-ONE-SEQ-ENTRY                                      
044400     VARYING BSQ-X1 FROM 1 BY 1                                           
044500     UNTIL BSQ-X1 > BSQ-COUNT OR ENTRY-WAS-FOUND.                         
044600                                                                          
044700 426-CHECK-ONE-SEQ-ENTRY.                                                 
044800     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
044900     IF RO-NOT-PLACED(RCO-ORD-X1)                                         
045000         MOVE BSQ-X1 TO LV-CAND-SEQ(LV-X)                                 
045100         MOVE 'Y' TO WS-FOUND-SW                                          
045200     END-IF.                                                              
045300                                                                          
045400 428-COMPUTE-MIN-REMAIN-HT.                                               
045500*    MIN OVER THE STILL-UNPLACED ORDERS OF MIN(WIDTH,                     
045600*    HEIGHT) - USED BY PRUNE C BELOW.                                     
045700     MOVE 99999 TO LV-MIN-REMAIN-HT(LV-X).                                
045800     PERFORM 429-CHECK-ONE-REMAIN-HT                                      
045900     VARYING BSQ-X1 FROM 1 BY 1                                           
046000     UNTIL BSQ-X1 > BSQ-COUNT.                                            
046100                                                                          
046200 429-CHECK-ONE-REMAIN-HT.                                                 
046300     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
046400     IF RO-NOT-PLACED(RCO-ORD-X1)                                         
046500         MOVE RO-ORIG-WIDTH(RCO-ORD-X1) TO WS-THIS-WH                     
046600         IF RO-ORIG-HEIGHT(RCO-ORD-X1) < WS-THIS-WH                       
046700             MOVE RO-ORIG-HEIGHT(RCO-ORD-X1) TO WS-THIS-WH                
046800         END-IF                                                           
046900         IF WS-THIS-WH < LV-MIN-REMAIN-HT(LV-X)                           
047000             MOVE WS-THIS-WH TO LV-MIN-REMAIN-HT(LV-X)                    
047100         END-IF                                                           
047200     END-IF.                                                              
047300                                                                          
047400 435-ADVANCE-POINTER.                                                     
047500*    ORIENTATION IS THE FAST-MOVING PART OF THE COMBO;                    
047600*    WHEN BOTH ORIENTATIONS OF THE CURRENT CANDIDATE/                     
047700*    DOCK POINT ARE EXHAUSTED, MOVE TO THE NEXT ONE.                      
047800     SET LV-X TO WS-LEVEL.                                                
047900     ADD 1 TO LV-ORIENT(LV-X).                                            
048000     IF LV-ORIENT(LV-X) > 2                                               
048100         MOVE 1 TO LV-ORIENT(LV-X)                                        
048200         IF WS-LEVEL = 1                                                  
048300             ADD 1 TO LV-CAND-SEQ(LV-X)                                   
048400         ELSE                                                             
048500             ADD 1 TO LV-DOCK-INDEX(LV-X)                                 
048600         END-IF                                                           
048700     END-IF.                                                              
048800                                                                          
048900 440-EVAL-LEVEL1-COMBO.                                                   
049000*    FIRST-PLACEMENT FEASIBILITY RULES - SEE 440N                         
049100*    BELOW FOR THE SUBSEQUENT-PLACEMENT PRUNES.                           
049200     SET LV-X TO WS-LEVEL.                                                
049300     IF LV-CAND-SEQ(LV-X) > BSQ-COUNT                                     
049400         SET COMBO-EXHAUSTED TO TRUE                                      
049500         GO TO 440-EXIT                                                   
049600     END-IF.                                                              
049700     SET BSQ-X1 TO LV-CAND-SEQ(LV-X).                                     
049800     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
049900     IF LV-ORIENT(LV-X) = 2                                               
050000-            AND RO-ORIG-WIDTH(RCO-ORD-X1) =                              
050100-            RO-ORIG-HEIGHT(RCO-ORD-X1)                                   
050200         SET COMBO-PRUNED TO TRUE                                         
050300         GO TO 440-EXIT                                                   
050400     END-IF.                                                              
050500     MOVE ZERO TO WS-TRY-DOCK-X.                                          
050600     MOVE ZERO TO WS-TRY-DOCK-Y.                                          
050700     IF LV-ORIENT(LV-X) = 1                                               
050800         MOVE RO-ORIG-WIDTH(RCO-ORD-X1) TO WS-TRY-W                       
050900         MOVE RO-ORIG-HEIGHT(RCO-ORD-X1) TO WS-TRY-H                      
051000         MOVE 'N' TO WS-TRY-ROTATED-SW                                    
051100     ELSE                                                                 
051200         MOVE RO-ORIG-HEIGHT(RCO-ORD-X1) TO WS-TRY-W                      
051300         MOVE RO-ORIG-WIDTH(RCO-ORD-X1) TO WS-TRY-H                       
051400         MOVE 'Y' TO WS-TRY-ROTATED-SW                                    
051500     END-IF.                                                              
051600     IF WS-TRY-W > CTL-ROLL-WIDTH                                         
051700         SET COMBO-PRUNED TO TRUE                                         
051800         GO TO 440-EXIT                                                   
051900     END-IF.                                                              
052000     IF BS-LAYOUT-FOUND AND WS-TRY-H >= BS-HEIGHT                         
052100         SET COMBO-PRUNED TO TRUE                                         
052200         GO TO 440-EXIT                                                   
052300     END-IF.                                                              
052400     SET COMBO-FEASIBLE TO TRUE.                                          
052500 440-EXIT.                                                                
052600     EXIT.                                                                
052700                                                                          
052800 440-EVAL-LEVELN-COMBO.                                                   
052900*    SUBSEQUENT-PLACEMENT FEASIBILITY RULES, PRUNES B                     
053000*    THROUGH E.  DOCK POINTS ARE HELD ASCENDING (Y,X)                     
053100*    SO PRUNES B AND C STOP THE WHOLE LEVEL RATHER                        
053200*    THAN JUST SKIPPING ONE COMBINATION.                                  
053300     SET LV-X TO WS-LEVEL.                                                
053400     IF LV-DOCK-INDEX(LV-X) > RCO-DOCK-COUNT                              
053500         SET COMBO-EXHAUSTED TO TRUE                                      
053600         GO TO 440N-EXIT                                                  
053700     END-IF.                                                              
053800     SET RCO-DP-X1 TO LV-DOCK-INDEX(LV-X).                                
053900     MOVE DP-X(RCO-DP-X1) TO WS-TRY-DOCK-X.                               
054000     MOVE DP-Y(RCO-DP-X1) TO WS-TRY-DOCK-Y.                               
054100*    PRUNE B                                                              
054200     IF BS-LAYOUT-FOUND AND WS-TRY-DOCK-Y >= BS-HEIGHT                    
054300         SET COMBO-EXHAUSTED TO TRUE                                      
054400         GO TO 440N-EXIT                                                  
054500     END-IF.                                                              
054600*    PRUNE C                                                              
054700     IF BS-LAYOUT-FOUND                                                   
054800         COMPUTE WS-THIS-WH =                                             
054900-            WS-TRY-DOCK-Y + LV-MIN-REMAIN-HT(LV-X)                       
055000         IF WS-THIS-WH >= BS-HEIGHT                                       
055100             SET COMBO-EXHAUSTED TO TRUE                                  
055200             GO TO 440N-EXIT                                              
055300         END-IF                                                           
055400     END-IF.                                                              
055500     SET BSQ-X1 TO LV-CAND-SEQ(LV-X).                                     
055600     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
055700     IF LV-ORIENT(LV-X) = 2                                               
055800-            AND RO-ORIG-WIDTH(RCO-ORD-X1) =                              
055900-            RO-ORIG-HEIGHT(RCO-ORD-X1)                                   
056000         SET COMBO-PRUNED TO TRUE                                         
056100         GO TO 440N-EXIT                                                  
056200     END-IF.                                                              
056300     IF LV-ORIENT(LV-X) = 1                                               
056400         MOVE RO-ORIG-WIDTH(RCO-ORD-X1) TO WS-TRY-W                       
056500         MOVE RO-ORIG-HEIGHT(RCO-ORD-X1) TO WS-TRY-H                      
056600         MOVE 'N' TO WS-TRY-ROTATED-SW                                    
056700     ELSE                                                                 
056800         MOVE RO-ORIG-HEIGHT(RCO-ORD-X1) TO WS-TRY-W                      
056900         MOVE RO-ORIG-WIDTH(RCO-ORD-X1) TO WS-TRY-H                       
057000         MOVE 'Y' TO WS-TRY-ROTATED-SW                                    
057100     END-IF.                                                              
057200*    PRUNE D                                                              
057300     MOVE WS-TRY-W TO WS-MIN-WH.                                          
057400     IF WS-TRY-H < WS-MIN-WH                                              
057500         MOVE WS-TRY-H TO WS-MIN-WH                                       
057600     END-IF.                                                              
057700     IF BS-LAYOUT-FOUND                                                   
057800         COMPUTE WS-THIS-WH = WS-TRY-DOCK-Y + WS-MIN-WH                   
057900         IF WS-THIS-WH >= BS-HEIGHT                                       
058000             SET COMBO-PRUNED TO TRUE                                     
058100             GO TO 440N-EXIT                                              
058200         END-IF                                                           
058300     END-IF.                                                              
058400     COMPUTE WS-THIS-WH = WS-TRY-DOCK-X + WS-TRY-W.                       
058500     IF WS-THIS-WH > CTL-ROLL-WIDTH                                       
058600         SET COMBO-PRUNED TO TRUE                                         
058700         GO TO 440N-EXIT                                                  
058800     END-IF.                                                              
058900*    PRUNE E                                                              
059000     IF BS-LAYOUT-FOUND                                                   
059100         COMPUTE WS-THIS-WH = WS-TRY-DOCK-Y + WS-TRY-H                    
059200         IF WS-THIS-WH >= BS-HEIGHT                                       
059300             SET COMBO-PRUNED TO TRUE                                     
059400             GO TO 440N-EXIT                                              
059500         END-IF                                                           
059600     END-IF.                                                              
059700     PERFORM 470-CHECK-OVERLAP.                                           
059800     IF RECT-OVERLAPS                                                     
059900         SET COMBO-PRUNED TO TRUE                                         
060000         GO TO 440N-EXIT                                                  
060100     END-IF.                                                              
060200     SET COMBO-FEASIBLE TO TRUE.                                          
060300 440N-EXIT.                                                               
060400     EXIT.                                                                
060500                                                                          
060600 450-EVALUATE-COMPLETE-CANDIDATE.                                         
060700*    A COMPLETE CANDIDATE LAYOUT FOR THIS BATCH - KEEP                    
060800*    IT AS THE NEW BEST IFF NONE EXISTS YET, OR THIS                      
060900*    ONE IS STRICTLY SMALLER.                                             
061000     IF BS-LAYOUT-NOT-FOUND OR WS-CUR-MAX-Y < BS-HEIGHT                   
061100         MOVE 'Y' TO BS-FOUND-SW                                          
061200         MOVE WS-CUR-MAX-Y TO BS-HEIGHT                                   
061300         PERFORM 455-CAPTURE-SNAPSHOT                                     
061400     END-IF.                                                              
061500                                                                          
061600 455-CAPTURE-SNAPSHOT.                                                    
061700     PERFORM 456-COPY-ONE-ORDER-TO-SNAPSHOT                               
061800     VARYING BSQ-X1 FROM 1 BY 1                                           
061900     UNTIL BSQ-X1 > BSQ-COUNT.                                            
062000                                                                          
062100 456-COPY-ONE-ORDER-TO-SNAPSHOT.                                          
062200     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
062300     SET BS-X1 TO BSQ-X1.                                                 
062400     MOVE RO-PLACED-X(RCO-ORD-X1) TO BS-PLACED-X(BS-X1).                  
062500     MOVE RO-PLACED-Y(RCO-ORD-X1) TO BS-PLACED-Y(BS-X1).                  
062600     MOVE RO-ROTATED-FLAG(RCO-ORD-X1) TO BS-ROTATED-SW(BS-X1).            
062700                                                                          
062800 460-APPLY-PLACEMENT.                                                     
062900*    PLACE THE ORDER FROM THE WS-TRY-* WORK AREA,                         
063000*    DERIVE ITS TOP/RIGHT CORNER, MAINTAIN THE RUNNING                    
063100*    SKYLINE, AND UPDATE THE DOCKING-POINT TABLE.                         
063200     SET LV-X TO WS-LEVEL.                                                
063300     SET BSQ-X1 TO LV-CAND-SEQ(LV-X).                                     
063400     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
063500     SET RO-IS-PLACED(RCO-ORD-X1) TO TRUE.                                
063600     IF WS-TRY-IS-ROTATED                                                 
063700         SET RO-IS-ROTATED(RCO-ORD-X1) TO TRUE                            
063800     ELSE                                                                 
063900         SET RO-NOT-ROTATED(RCO-ORD-X1) TO TRUE                           
064000     END-IF.                                                              
064100     MOVE WS-TRY-DOCK-X TO RO-PLACED-X(RCO-ORD-X1).                       
064200     MOVE WS-TRY-DOCK-Y TO RO-PLACED-Y(RCO-ORD-X1).                       
064300     MOVE WS-TRY-W TO RO-CURRENT-WIDTH(RCO-ORD-X1).                       
064400     MOVE WS-TRY-H TO RO-CURRENT-HEIGHT(RCO-ORD-X1).                      
064500     COMPUTE RO-XRO(RCO-ORD-X1) = WS-TRY-DOCK-X + WS-TRY-W.               
064600     COMPUTE RO-YRO(RCO-ORD-X1) = WS-TRY-DOCK-Y + WS-TRY-H.               
064700     IF RO-YRO(RCO-ORD-X1) > WS-CUR-MAX-Y                                 
064800         MOVE RO-YRO(RCO-ORD-X1) TO WS-CUR-MAX-Y                          
064900     END-IF.                                                              
065000     MOVE WS-TRY-DOCK-X TO LV-DOCK-X(LV-X).                               
065100     MOVE WS-TRY-DOCK-Y TO LV-DOCK-Y(LV-X).                               
065200     IF WS-LEVEL > 1                                                      
065300         SET RCO-DP-X1 TO LV-DOCK-INDEX(LV-X)                             
065400         PERFORM 480-REMOVE-DOCK-POINT                                    
065500     END-IF.                                                              
065600     IF RCO3-DEBUG-TRACE                                                  
065700         DISPLAY 'RCO03-D PLACED ' RO-ORDER-ID(RCO-ORD-X1)                
065800-            ' AT ' WS-TRY-DOCK-X ',' WS-TRY-DOCK-Y                       
065900-            ' DIMS ' WS-TRY-DIMS-RDF                                     
066000     END-IF.                                                              
066100     PERFORM 465-ADD-NEW-DOCK-POINTS.                                     
066200                                                                          
066300 465-ADD-NEW-DOCK-POINTS.                                                 
066400*    THE CANDIDATE'S TOP-LEFT AND BOTTOM-RIGHT CORNERS                    
066500*    BECOME NEW DOCKING POINTS UNLESS OFF THE ROLL OR                     
066600*    COVERED BY AN ORDER ALREADY PLACED (INCLUDING                        
066700*    THIS ONE).                                                           
066800     MOVE ZERO TO LV-NEW-PT-COUNT(LV-X).                                  
066900     MOVE RO-PLACED-X(RCO-ORD-X1) TO WS-CAND-X.                           
067000     MOVE RO-YRO(RCO-ORD-X1) TO WS-CAND-Y.                                
067100     PERFORM 466-OFFER-ONE-NEW-POINT.                                     
067200     MOVE RO-XRO(RCO-ORD-X1) TO WS-CAND-X.                                
067300     MOVE RO-PLACED-Y(RCO-ORD-X1) TO WS-CAND-Y.                           
067400     PERFORM 466-OFFER-ONE-NEW-POINT.                                     
067500                                                                          
067600 466-OFFER-ONE-NEW-POINT.                                                 
067700     IF WS-CAND-X > CTL-ROLL-WIDTH OR WS-CAND-Y < ZERO                    
067800         GO TO 466-EXIT                                                   
067900     END-IF.                                                              
068000     PERFORM 475-CHECK-COVERED.                                           
068100     IF PT-IS-COVERED                                                     
068200         GO TO 466-EXIT                                                   
068300     END-IF.                                                              
068400     PERFORM 485-INSERT-DOCK-POINT.                                       
068500     ADD 1 TO LV-NEW-PT-COUNT(LV-X).                                      
068600     IF LV-NEW-PT-COUNT(LV-X) = 1                                         
068700         MOVE WS-CAND-X TO LV-NEW-PT-1-X(LV-X)                            
068800         MOVE WS-CAND-Y TO LV-NEW-PT-1-Y(LV-X)                            
068900     ELSE                                                                 
069000         MOVE WS-CAND-X TO LV-NEW-PT-2-X(LV-X)                            
069100         MOVE WS-CAND-Y TO LV-NEW-PT-2-Y(LV-X)                            
069200     END-IF.                                                              
069300 466-EXIT.                                                                
069400     EXIT.                                                                
069500                                                                          
069600 470-CHECK-OVERLAP.                                                       
069700*    RECTANGLE-OVERLAP TEST, STRICT INEQUALITIES,                         
069800*    AGAINST EVERY OTHER PLACED ORDER.                                    
069900     MOVE 'N' TO WS-OVERLAP-SW.                                           
070000     COMPUTE WS-CAND-X = WS-TRY-DOCK-X + WS-TRY-W.                        
070100     PERFORM 471-CHECK-ONE-OVERLAP                                        
070200     VARYING RCO-ORD-X2 FROM 1 BY 1                                       
070300     UNTIL RCO-ORD-X2 > RCO-ORDER-COUNT OR RECT-OVERLAPS.                 
070400                                                                          
070500 471-CHECK-ONE-OVERLAP.                                            RC-0141
070510*    A BATCH MAY ONLY COLLIDE WITH ITS OWN RECTANGLES WHILE               
070520*    IT IS STILL IN RELATIVE COORDINATES - RO-BATCH-NO KEEPS              
070530*    AN EARLIER, ALREADY-STACKED BATCH OUT OF THIS TEST.                  
070600     IF RO-IS-PLACED(RCO-ORD-X2)                                          
070610-            AND RO-BATCH-NO(RCO-ORD-X2) = WS-BATCH-NO                    
070700-            AND RCO-ORD-X2 NOT = RCO-ORD-X1                              
070800         IF NOT (WS-CAND-X <= RO-PLACED-X(RCO-ORD-X2)                     
070900-            OR RO-XRO(RCO-ORD-X2) <= WS-TRY-DOCK-X                       
071000-            OR (WS-TRY-DOCK-Y + WS-TRY-H) <=                             
071100-            RO-PLACED-Y(RCO-ORD-X2)                                      
071200-            OR RO-YRO(RCO-ORD-X2) <= WS-TRY-DOCK-Y)                      
071300             MOVE 'Y' TO WS-OVERLAP-SW                                    
071400         END-IF                                                           
071500     END-IF.                                                              
071600                                                                          
071700 475-CHECK-COVERED.                                                       
071800*    POINT-COVERED TEST, HALF-OPEN, AGAINST EVERY                         
071900*    PLACED ORDER.                                                        
072000     MOVE 'N' TO WS-COVERED-SW.                                           
072100     PERFORM 476-CHECK-ONE-COVERED                                        
072200     VARYING RCO-ORD-X2 FROM 1 BY 1                                       
072300     UNTIL RCO-ORD-X2 > RCO-ORDER-COUNT OR PT-IS-COVERED.                 
072400                                                                          
072500 476-CHECK-ONE-COVERED.                                            RC-0141
072510*    A BATCH MAY ONLY BE COVERED BY ITS OWN RECTANGLES WHILE              
072520*    IT IS STILL IN RELATIVE COORDINATES - RO-BATCH-NO KEEPS              
072530*    AN EARLIER, ALREADY-STACKED BATCH OUT OF THIS TEST.                  
072600     IF RO-IS-PLACED(RCO-ORD-X2)                                          
072610-            AND RO-BATCH-NO(RCO-ORD-X2) = WS-BATCH-NO                    
072700         IF WS-CAND-X >= RO-PLACED-X(RCO-ORD-X2)                          
072800-            AND WS-CAND-X < RO-XRO(RCO-ORD-X2)                           
072900-            AND WS-CAND-Y >= RO-PLACED-Y(RCO-ORD-X2)                     
073000-            AND WS-CAND-Y < RO-YRO(RCO-ORD-X2)                           
073100             MOVE 'Y' TO WS-COVERED-SW                                    
073200         END-IF                                                           
073300     END-IF.                                                              
073400                                                                          
073500 480-REMOVE-DOCK-POINT.                                                   
073600*    DROP THE ENTRY AT RCO-DP-X1 (SET BY THE CALLER)                      
073700*    AND CLOSE THE GAP - RCO-DOCK-TABLE HAS NO                            
073800*    TOMBSTONES.                                                          
073900     PERFORM 481-SHIFT-ONE-DOCK-POINT-DOWN                                
074000     VARYING RCO-DP-X2 FROM RCO-DP-X1 BY 1                                
074100     UNTIL RCO-DP-X2 >= RCO-DOCK-COUNT.                                   
074200     SUBTRACT 1 FROM RCO-DOCK-COUNT.                                      
074300                                                                          
074400 481-SHIFT-ONE-DOCK-POINT-DOWN.                                           
074500     SET RCO-DP-X1 TO RCO-DP-X2.                                          
074600     SET RCO-DP-X1 UP BY 1.                                               
074700     MOVE DP-X(RCO-DP-X1) TO DP-X(RCO-DP-X2).                             
074800     MOVE DP-Y(RCO-DP-X1) TO DP-Y(RCO-DP-X2).                             
074900                                                                          
075000 485-INSERT-DOCK-POINT.                                                   
075100*    INSERT WS-CAND-X/WS-CAND-Y KEEPING THE TABLE IN                      
075200*    ASCENDING (Y,X) SEQUENCE.  THE FLAT REDEFINITIONS                    
075300*    TURN THE TWO-FIELD COMPARE INTO ONE NUMERIC                          
075400*    COMPARE.                                                             
075500     MOVE WS-CAND-Y TO WS-CAND-KEY-Y.                                     
075600     MOVE WS-CAND-X TO WS-CAND-KEY-X.                                     
075700     MOVE 1 TO WS-INS-AT.                                                 
075800     PERFORM 486-FIND-INSERT-POSITION                                     
075900     VARYING RCO-DP-X1 FROM 1 BY 1                                        
076000     UNTIL RCO-DP-X1 > RCO-DOCK-COUNT.                                    
076100     PERFORM 487-SHIFT-ONE-DOCK-POINT-UP                                  
076200     VARYING RCO-DP-X1 FROM RCO-DOCK-COUNT BY -1                          
076300     UNTIL RCO-DP-X1 < WS-INS-AT.                                         
076400     SET RCO-DP-X1 TO WS-INS-AT.                                          
076500     MOVE WS-CAND-X TO DP-X(RCO-DP-X1).                                   
076600     MOVE WS-CAND-Y TO DP-Y(RCO-DP-X1).                                   
076700     ADD 1 TO RCO-DOCK-COUNT.                                             
076800                                                                          
076900 486-FIND-INSERT-POSITION.                                                
077000     MOVE DP-Y(RCO-DP-X1) TO WS-TABLE-KEY-Y.                              
077100     MOVE DP-X(RCO-DP-X1) TO WS-TABLE-KEY-X.                              
077200     IF WS-TABLE-KEY < WS-CAND-KEY                                        
077300         COMPUTE WS-INS-AT = RCO-DP-X1 + 1                                
077400     END-IF.                                                              
077500                                                                          
077600 487-SHIFT-ONE-DOCK-POINT-UP.                                             
077700     SET RCO-DP-X2 TO RCO-DP-X1.                                          
077800     SET RCO-DP-X2 UP BY 1.                                               
077900     MOVE DP-X(RCO-DP-X1) TO DP-X(RCO-DP-X2).                             
078000     MOVE DP-Y(RCO-DP-X1) TO DP-Y(RCO-DP-X2).                             
078100                                                                          
078200 490-UNDO-LEVEL-PLACEMENT.                                                
078300*    UNDO THE PLACEMENT RECORDED AT LEVEL-STACK                           
078400*    (WS-LEVEL) - REMOVE THE POINTS IT ADDED, PUT                         
078500*    BACK THE POINT IT CONSUMED, AND RETURN THE                           
078600*    ORDER TO NOT-PLACED.                                                 
078700     SET LV-X TO WS-LEVEL.                                                
078800     SET BSQ-X1 TO LV-CAND-SEQ(LV-X).                                     
078900     SET RCO-ORD-X1 TO BSQ-ORDER-INDEX(BSQ-X1).                           
079000     PERFORM 492-REMOVE-NEW-DOCK-POINTS.                                  
079100     IF WS-LEVEL > 1                                                      
079200         MOVE LV-DOCK-X(LV-X) TO WS-CAND-X                                
079300         MOVE LV-DOCK-Y(LV-X) TO WS-CAND-Y                                
079400         PERFORM 485-INSERT-DOCK-POINT                                    
079500     END-IF.                                                              
079600     SET RO-NOT-PLACED(RCO-ORD-X1) TO TRUE.                               
079700     SET RO-NOT-ROTATED(RCO-ORD-X1) TO TRUE.                              
079800     MOVE -1 TO RO-PLACED-X(RCO-ORD-X1).                                  
079900     MOVE -1 TO RO-PLACED-Y(RCO-ORD-X1).                                  
080000     MOVE ZERO TO RO-XRO(RCO-ORD-X1).                                     
080100     MOVE ZERO TO RO-YRO(RCO-ORD-X1).                                     
080200     MOVE RO-ORIG-WIDTH(RCO-ORD-X1)                                       
080300-            TO RO-CURRENT-WIDTH(RCO-ORD-X1).                             
080400     MOVE RO-ORIG-HEIGHT(RCO-ORD-X1)                                      
080500-            TO RO-CURRENT-HEIGHT(RCO-ORD-X1).                            
080600     MOVE LV-MAX-Y-ON-ENTRY(LV-X) TO WS-CUR-MAX-Y.                        
080700                                                                          
080800 492-REMOVE-NEW-DOCK-POINTS.                                              
080900     IF LV-NEW-PT-COUNT(LV-X) NOT = ZERO                                  
081000         MOVE LV-NEW-PT-1-X(LV-X) TO WS-CAND-X                            
081100         MOVE LV-NEW-PT-1-Y(LV-X) TO WS-CAND-Y                            
081200         PERFORM 493-REMOVE-POINT-BY-VALUE                                
081300     END-IF.                                                              
081400     IF LV-NEW-PT-COUNT(LV-X) > 1                                         
081500         MOVE LV-NEW-PT-2-X(LV-X) TO WS-CAND-X                            
081600         MOVE LV-NEW-PT-2-Y(LV-X) TO WS-CAND-Y                            
081700         PERFORM 493-REMOVE-POINT-BY-VALUE                                
081800     END-IF.                                                              
081900                                                                          
082000 493-REMOVE-POINT-BY-VALUE.                                               
082100     MOVE 'N' TO WS-FOUND-SW.                                             
082200     PERFORM 494-CHECK-ONE-POINT-VALUE                                    
082300     VARYING RCO-DP-X1 FROM 1 BY 1                                        
082400     UNTIL RCO-DP-X1 > RCO-DOCK-COUNT OR ENTRY-WAS-FOUND.                 
082500     IF ENTRY-WAS-FOUND                                                   
082600         SET RCO-DP-X1 DOWN BY 1                                          
082700         PERFORM 480-REMOVE-DOCK-POINT                                    
082800     END-IF.                                                              
082900                                                                          
083000 494-CHECK-ONE-POINT-VALUE.                                               
083100     IF DP-X(RCO-DP-X1) = WS-CAND-X                                       
083200-            AND DP-Y(RCO-DP-X1) = WS-CAND-Y                              
083300         MOVE 'Y' TO WS-FOUND-SW                                          
083400     END-IF.                                                              
083500                                                                          
083600 495-BACKTRACK-ONE-LEVEL.                                                 
083700*    LEVEL WS-LEVEL HAS NO MORE COMBINATIONS.  UNDO                       
083800*    THE PLACEMENT ONE LEVEL UP AND RESUME ITS SEARCH                     
083900*    AT THE NEXT COMBINATION.                                             
084000     SUBTRACT 1 FROM WS-LEVEL.                                            
084100     SUBTRACT 1 FROM WS-PLACED-SO-FAR.                                    
084200     PERFORM 490-UNDO-LEVEL-PLACEMENT.                                    
084300     PERFORM 435-ADVANCE-POINTER.                                         
084400                                                                          
084500 600-COMPUTE-FINAL-DOCK-POINTS.                                           
084600*    FINAL DOCKING POINTS FOR THE ANDOCKPUNKTE LINE,                      
084700*    GLOBAL OVER THE WHOLE ROLL.  NOTHING PLACED AT                       
084800*    ALL -> JUST (0,0).                                                   
084900     MOVE ZERO TO RCO-DOCK-COUNT.                                         
085000     MOVE 'N' TO WS-FOUND-SW.                                             
085100     PERFORM 601-CHECK-ONE-ORDER-PLACED                                   
085200     VARYING RCO-ORD-X1 FROM 1 BY 1                                       
085300     UNTIL RCO-ORD-X1 > RCO-ORDER-COUNT.                                  
085400     IF NOT ENTRY-WAS-FOUND                                               
085500         MOVE ZERO TO WS-CAND-X                                           
085600         MOVE ZERO TO WS-CAND-Y                                           
085700         PERFORM 485-INSERT-DOCK-POINT                                    
085800         GO TO 600-EXIT                                                   
085900     END-IF.                                                              
086000     MOVE ZERO TO WS-CAND-X.                                              
086100     MOVE ZERO TO WS-CAND-Y.                                              
086200     PERFORM 610-TRY-FINAL-CANDIDATE.                                     
086300     PERFORM 605-OFFER-ONE-ORDERS-CORNERS                                 
086400     VARYING RCO-ORD-X1 FROM 1 BY 1                                       
086500     UNTIL RCO-ORD-X1 > RCO-ORDER-COUNT.                                  
086600     IF RCO-DOCK-COUNT = ZERO                                             
086700         MOVE ZERO TO WS-CAND-X                                           
086800         MOVE ZERO TO WS-CAND-Y                                           
086900         PERFORM 475-CHECK-COVERED                                        
087000         IF NOT PT-IS-COVERED                                             
087100             PERFORM 485-INSERT-DOCK-POINT                                
087200         ELSE                                                             
087300             MOVE ZERO TO WS-CAND-X                                       
087400             MOVE WS-GLOBAL-MAX-Y TO WS-CAND-Y                            
087500             PERFORM 475-CHECK-COVERED                                    
087600             IF NOT PT-IS-COVERED                                         
087700                 PERFORM 485-INSERT-DOCK-POINT                            
087800             END-IF                                                       
087900         END-IF                                                           
088000     END-IF.                                                              
088100 600-EXIT.                                                                
088200     EXIT.                                                                
088300                                                                          
088400 601-CHECK-ONE-ORDER-PLACED.                                              
088500     IF RO-IS-PLACED(RCO-ORD-X1)                                          
088600         MOVE 'Y' TO WS-FOUND-SW                                          
088700     END-IF.                                                              
088800                                                                          
088900 605-OFFER-ONE-ORDERS-CORNERS.                                            
089000     IF RO-IS-PLACED(RCO-ORD-X1)                                          
089100         MOVE RO-PLACED-X(RCO-ORD-X1) TO WS-CAND-X                        
089200         MOVE RO-YRO(RCO-ORD-X1) TO WS-CAND-Y                             
089300         PERFORM 610-TRY-FINAL-CANDIDATE                                  
089400         MOVE RO-XRO(RCO-ORD-X1) TO WS-CAND-X                             
089500         MOVE RO-PLACED-Y(RCO-ORD-X1) TO WS-CAND-Y                        
089600         PERFORM 610-TRY-FINAL-CANDIDATE                                  
089700     END-IF.                                                              
089800                                                                          
089900 610-TRY-FINAL-CANDIDATE.                                                 
090000     IF WS-CAND-X < ZERO OR WS-CAND-X >= CTL-ROLL-WIDTH                   
090100         GO TO 610-EXIT                                                   
090200     END-IF.                                                              
090300     IF WS-CAND-Y < ZERO                                                  
090400         GO TO 610-EXIT                                                   
090500     END-IF.                                                              
090600     PERFORM 475-CHECK-COVERED.                                           
090700     IF PT-IS-COVERED                                                     
090800         GO TO 610-EXIT                                                   
090900     END-IF.                                                              
091000     PERFORM 485-INSERT-DOCK-POINT.                                       
091100 610-EXIT.                                                                
091200     EXIT.                                                                
091300                                                                          
091400 650-COMPUTE-FINAL-METRICS.                                        RC-0141
091500*    REPORT-HEADER METRICS.  LENGTH IS AN EXACT MM TO                     
091600*    CM CONVERSION; UTILIZATION IS ROUNDED (COMPUTE                       
091700*    ... ROUNDED IS ROUND-HALF-UP ON THIS COMPILER).                      
091800     MOVE WS-GLOBAL-MAX-Y TO CTL-TOTAL-HEIGHT.                            
091850     MOVE RCO-DOCK-COUNT TO CTL-DOCK-COUNT.                               
091900     COMPUTE CTL-LENGTH-CM = WS-GLOBAL-MAX-Y / 10.                        
092000     MOVE ZERO TO WS-TOTAL-ORDER-AREA.                                    
092100     PERFORM 655-ADD-ONE-ORDER-AREA                                       
092200     VARYING RCO-ORD-X1 FROM 1 BY 1                                       
092300     UNTIL RCO-ORD-X1 > RCO-ORDER-COUNT.                                  
092400     COMPUTE WS-USED-ROLL-AREA =                                          
092500-            CTL-ROLL-WIDTH * WS-GLOBAL-MAX-Y.                            
092600     IF WS-USED-ROLL-AREA = ZERO                                          
092700         MOVE ZERO TO CTL-UTILIZATION                                     
092800     ELSE                                                                 
092900         COMPUTE CTL-UTILIZATION ROUNDED =                                
093000-            (WS-TOTAL-ORDER-AREA / WS-USED-ROLL-AREA) * 100              
093100     END-IF.                                                              
093200                                                                          
093300 655-ADD-ONE-ORDER-AREA.                                                  
093400     IF RO-IS-PLACED(RCO-ORD-X1)                                          
093500         COMPUTE WS-TOTAL-ORDER-AREA = WS-TOTAL-ORDER-AREA +              
093600-            (RO-CURRENT-WIDTH(RCO-ORD-X1) *                              
093700-             RO-CURRENT-HEIGHT(RCO-ORD-X1))                              
093800     END-IF.                                                              
