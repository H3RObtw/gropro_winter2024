000100******************************************************************        
000200*                                                                *        
000300* COPYBOOK    = RCOCTLW                                          *        
000400*                                                                *        
000500* DESCRIPTIVE NAME = ROLL-CUTTING JOB CONTROL / PARAMETER        *        
000600*                    WORK AREA - ONE PER RUN, PASSED TO EVERY    *        
000700*                    PROGRAM IN THE SUITE                        *        
000800*                                                                *        
000900* USED BY = RCO01 RCO02 RCO03 RCO04 RCO05                        *        
001000*                                                                *        
001100*----------------------------------------------------------------*        
001200* CHANGE ACTIVITY :                                              *        
001300*                                                                *        
001400* PN= REASON  DATE   PGMR  REMARKS                               *        
001500* $D0= RC-0001 890114 RHW  : ORIGINAL LAYOUT, MODELLED ON        *        
001600*                             THE EPSMTCOM COMMAREA LAYOUT       *        
001700* $P1= RC-0058 921103 DKS  : ADDED CTL-UTILIZATION AND           *        
001800*                             CTL-LENGTH-CM FOR THE .OUT AND     *        
001900*                             .GNU REPORT WRITERS                *        
002000* $P2= RC-0119 000714 RHW  : ADDED CTL-FATAL-SW SO RCO01 CAN     *        
002100*                             SHORT-CIRCUIT ON A BAD ROLL        *        
002200*                             WIDTH OR OPTIMIZATION DEPTH        *        
002210* $P3= RC-0141 050330 CAF : CTL-DOCK-COUNT WAS CARRIED HERE      *        
002220*                             BUT NEVER SET - RCO03 NOW MOVES    *        
002230*                             RCO-DOCK-COUNT IN HERE AT 650 SO   *        
002240*                             THE .OUT HEADER CAN CARRY IT       *        
002300******************************************************************        
002400 01  RCO-CONTROL-AREA.                                                    
002500*    JOB IDENTIFICATION - CARRIED FROM THE EXEC PARM                      
002600     05  CTL-BASE-NAME            PIC X(8).                               
002700     05  CTL-JOB-DESC             PIC X(80).                              
002800*    INPUT CONTROL RECORD (LINE 2 OF THE .IN FILE)                        
002900     05  CTL-ROLL-WIDTH           PIC 9(5).                               
003000     05  CTL-OPT-DEPTH            PIC 9(3).                               
003100     05  CTL-ORDER-COUNT          PIC 9(4)  COMP.                         
003200*    RESULT METRICS - TEXT REPORT AND PLOT SCRIPT LENGTH                  
003300     05  CTL-TOTAL-HEIGHT         PIC 9(5)  COMP.                         
003400     05  CTL-LENGTH-CM            PIC 9(5)V9    COMP-3.                   
003500     05  CTL-UTILIZATION          PIC 9(3)V99   COMP-3.                   
003600     05  CTL-DOCK-COUNT           PIC 9(4)  COMP.                         
003700*    RETURN / CONDITION HANDLING                                          
003800     05  CTL-FATAL-SW             PIC X     VALUE 'N'.                    
003900         88  CTL-FATAL-ERROR          VALUE 'Y'.                          
004000         88  CTL-NO-FATAL-ERROR       VALUE 'N'.                          
004100     05  CTL-RETURN-CODE          PIC 9(4)  VALUE 0.                      
004200         88  CTL-RC-NORMAL            VALUE 0.                            
004300     05  CTL-RETURN-CODE-RDF REDEFINES CTL-RETURN-CODE                    
004400                              PIC X(4).                                   
004450     05  FILLER                  PIC X(05).                               
004500******************************************************************        
004600                                                                          
