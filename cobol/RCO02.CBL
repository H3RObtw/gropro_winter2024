000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              RCO02.                                          
000300 AUTHOR.                  R H WALLING.                                    
000400 INSTALLATION.            IBM LEXINGTON - ADLAB.                          
000500 DATE-WRITTEN.            01/14/89.                                       
000600 DATE-COMPILED.           CURRENT-DATE.                                   
000700 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.               
000800******************************************************                    
000900**  PROGRAM NAME: RCO02                                *                  
001000**                                                     *                  
001100**  FUNCTION:  READS THE CUTTING JOB INPUT FILE AND    *                  
001200**             BUILDS THE CONTROL AREA AND ORDER       *                  
001300**             TABLE FOR RCO03.  LINE 1 IS THE JOB     *                  
001400**             DESCRIPTION, LINE 2 IS ROLL WIDTH AND   *                  
001500**             OPTIMIZATION DEPTH, EVERY LINE AFTER    *                  
001600**             THAT IS ONE CUSTOMER ORDER.             *                  
001700**                                                     *                  
001800**  CALLED BY: RCO01                                   *                  
001900******************************************************                    
002000*                                                                         
002100*---------------------------------------------------                      
002200* CHANGE ACTIVITY :                                                       
002300*                                                                         
002400* PN= REASON   DATE   PGMR  REMARKS                                       
002500* $D0= RC-0002 890114 RHW : ORIGINAL PROGRAM                              
002600* $P1= RC-0022 900117 RHW : ORDER LINES MAY NOW MIX                       
002700*                           COMMAS AND BLANKS AS THE                      
002800*                           FIELD SEPARATOR - SHOP FLOOR                  
002900*                           CLERKS WERE RE-KEYING ORDERS                  
003000*                           BY HAND FROM FAX SHEETS                       
003100* $P2= RC-0058 921103 DKS : SKIP '//' COMMENT LINES AND                   
003200*                           BLANK LINES - ENGINEERING                     
003300*                           WANTED TO ANNOTATE THE INPUT                  
003400*                           DECKS                                         
003500* $P3= RC-0102 990219 RHW : Y2K - NO DATE FIELDS READ OR                  
003600*                           WRITTEN BY THIS PROGRAM -                     
003700*                           REVIEWED, NO CHANGE                           
003800* $P4= RC-0126 010604 DKS : ADDED UPSI-1 TOKENIZER TRACE                  
003900*                           SWITCH TO HELP DIAGNOSE BAD                   
004000*                           ORDER DECKS ON THE HELP DESK                  
004100******************************************************                    
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     UPSI-1 ON  STATUS IS RCO2-TRACE-SW-ON                                
004700-           OFF STATUS IS RCO2-TRACE-SW-OFF.                              
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT RCOIN-FILE  ASSIGN TO   RCOIN                                 
005100-           FILE STATUS IS RCOIN-STATUS.                                  
005200                                                                          
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500*---------------------------------------------------                      
005600* INPUT FILE - FREE-FORM CUTTING JOB DECK                                 
005700*---------------------------------------------------                      
005800 FD  RCOIN-FILE                                                           
005900     RECORDING MODE IS F                                                  
006000     BLOCK CONTAINS 0 RECORDS                                             
006100     LABEL RECORDS ARE STANDARD.                                          
006200 01  IN-RECORD                    PIC X(80).                              
006300                                                                          
006400 WORKING-STORAGE SECTION.                                                 
006500*---------------------------------------------------                      
006600* SHARED WORK AREAS                                                       
006700*---------------------------------------------------                      
006800 COPY RCOCTLW.                                                            
006900 COPY RCOORDW.                                                            
007000                                                                          
007100*---------------------------------------------------                      
007200* COMMENT-LINE CHECK - '//' IN COLUMNS 1-2 OF THE                         
007300* RAW INPUT RECORD MEANS THE LINE IS ANNOTATION ONLY                      
007400*---------------------------------------------------                      
007500 01  IN-RECORD-CHK-RDF REDEFINES IN-RECORD.                               
007600     05  WS-CHK-TAG               PIC X(2).                               
007700     05  FILLER                   PIC X(78).                              
007800                                                                          
007900*---------------------------------------------------                      
008000* FILE STATUS / EOF SWITCH                                                
008100*---------------------------------------------------                      
008200 01  RCOIN-STATUS                 PIC X(2)  VALUE SPACES.                 
008300 01  SW-SWITCHES-AREA.                                                    
008400     05  SW-EOF-RCOIN             PIC X     VALUE 'N'.                    
008500                                                                          
008600*---------------------------------------------------                      
008700* TOKENIZER WORK AREA - A LINE IS BROKEN INTO UP TO                       
008800* 10 BLANK-DELIMITED FIELDS AFTER COMMAS ARE FIRST                        
008900* CHANGED TO BLANKS.  THE FLAT REDEFINITION IS USED                       
009000* ONLY BY THE UPSI-1 TRACE DISPLAY BELOW.                                 
009100*---------------------------------------------------                      
009200 01  WS-TOKEN-TABLE.                                                      
009300     05  TOK-ENTRY OCCURS 10 TIMES PIC X(15).                             
009400 01  WS-TOKEN-LINE REDEFINES WS-TOKEN-TABLE PIC X(150).                   
009500 01  WS-TOKEN-COUNT                PIC 9(2)  COMP  VALUE 0.               
009600 01  WS-TOK-X                      PIC 9(2)  COMP  VALUE 0.               
009700                                                                          
009800*---------------------------------------------------                      
009900* NUMERIC TOKEN EDIT/VALIDATE WORK AREA                                   
010000*---------------------------------------------------                      
010100 01  WS-EDIT-WORK                  PIC X(15).                             
010200 01  WS-EDIT-WORK-RDF REDEFINES WS-EDIT-WORK.                             
010300     05  WS-EDIT-CHAR OCCURS 15 TIMES PIC X.                              
010400 01  WS-EDIT-LEN                   PIC 9(2)  COMP  VALUE 0.               
010500 01  WS-EDIT-X                     PIC 9(2)  COMP  VALUE 0.               
010600 01  WS-EDIT-VALID-SW              PIC X     VALUE 'N'.                   
010700                                                                          
010800*---------------------------------------------------                      
010900* NEW-ORDER STAGING FIELDS - COMMITTED TO THE ORDER                       
011000* TABLE ONLY AFTER ALL THREE NUMERIC FIELDS EDIT CLEAN                    
011100*---------------------------------------------------                      
011200 01  WS-NEW-WIDTH                  PIC 9(5)  VALUE 0.                     
011300 01  WS-NEW-HEIGHT                 PIC 9(5)  VALUE 0.                     
011400 01  WS-NEW-ID                     PIC 9(5)  VALUE 0.                     
011500 01  WS-DESC-PTR                   PIC 9(2)  COMP  VALUE 1.               
011600                                                                          
011700 PROCEDURE DIVISION USING RCO-CONTROL-AREA,                               
011800-        RCO-ORDER-TABLE.                                                 
011900                                                                          
012000 000-MAIN-LOGIC.                                                          
012100     MOVE ZERO TO RCO-ORDER-COUNT.                                        
012200     OPEN INPUT RCOIN-FILE.                                               
012300     DISPLAY 'RCO02-I FILE STATUS ON RCOIN OPEN = '                       
012400-            RCOIN-STATUS.                                                
012500     PERFORM 100-READ-JOB-DESC-LINE.                                      
012600     PERFORM 150-READ-CONTROL-LINE.                                       
012700     PERFORM 900-READ-RCOIN.                                              
012800     PERFORM 200-PROCESS-ORDER-LINE                                       
012900-            THRU 200-EXIT                                                
013000-            UNTIL SW-EOF-RCOIN = 'Y'.                                    
013100     CLOSE RCOIN-FILE.                                                    
013200     DISPLAY 'RCO02-I ORDERS READ FROM INPUT FILE = '                     
013300-            RCO-ORDER-COUNT.                                             
013400     GOBACK.                                                              
013500                                                                          
013600 100-READ-JOB-DESC-LINE.                                                  
013700     PERFORM 900-READ-RCOIN.                                              
013800     MOVE IN-RECORD TO CTL-JOB-DESC.                                      
013900                                                                          
014000 150-READ-CONTROL-LINE.                                                   
014100     PERFORM 900-READ-RCOIN.                                              
014200     PERFORM 210-TOKENIZE-CURRENT-LINE.                                   
014300     MOVE ZERO TO CTL-ROLL-WIDTH.                                         
014400     MOVE ZERO TO CTL-OPT-DEPTH.                                          
014500     IF WS-TOKEN-COUNT < 2                                                
014600         DISPLAY 'RCO02-W CONTROL LINE HAS FEWER THAN'                    
014700-                ' 2 FIELDS'                                              
014800     ELSE                                                                 
014900         MOVE TOK-ENTRY(1) TO WS-EDIT-WORK                                
015000         PERFORM 270-VALIDATE-NUMERIC-TOKEN                               
015100         IF WS-EDIT-VALID-SW = 'Y'                                        
015200             MOVE WS-EDIT-WORK(1:WS-EDIT-LEN)                             
015300-                    TO CTL-ROLL-WIDTH                                    
015400         END-IF                                                           
015500         MOVE TOK-ENTRY(2) TO WS-EDIT-WORK                                
015600         PERFORM 270-VALIDATE-NUMERIC-TOKEN                               
015700         IF WS-EDIT-VALID-SW = 'Y'                                        
015800             MOVE WS-EDIT-WORK(1:WS-EDIT-LEN)                             
015900-                    TO CTL-OPT-DEPTH                                     
016000         END-IF                                                           
016100     END-IF.                                                              
016200                                                                          
016300 200-PROCESS-ORDER-LINE.                                                  
016400     IF IN-RECORD = SPACES                                                
016500         GO TO 200-READ-NEXT                                              
016600     END-IF.                                                              
016700     IF WS-CHK-TAG = '//'                                                 
016800         GO TO 200-READ-NEXT                                              
016900     END-IF.                                                              
017000     PERFORM 210-TOKENIZE-CURRENT-LINE.                                   
017100     IF WS-TOKEN-COUNT < 4                                                
017200         DISPLAY 'RCO02-W LINE SKIPPED, < 4 FIELDS: '                     
017300-                IN-RECORD                                                
017400         GO TO 200-READ-NEXT                                              
017500     END-IF.                                                              
017600     MOVE TOK-ENTRY(1) TO WS-EDIT-WORK.                                   
017700     PERFORM 270-VALIDATE-NUMERIC-TOKEN.                                  
017800     IF WS-EDIT-VALID-SW NOT = 'Y'                                        
017900         DISPLAY 'RCO02-W LINE SKIPPED, BAD WIDTH: '                      
018000-                IN-RECORD                                                
018100         GO TO 200-READ-NEXT                                              
018200     END-IF.                                                              
018300     MOVE WS-EDIT-WORK(1:WS-EDIT-LEN) TO WS-NEW-WIDTH.                    
018400     MOVE TOK-ENTRY(2) TO WS-EDIT-WORK.                                   
018500     PERFORM 270-VALIDATE-NUMERIC-TOKEN.                                  
018600     IF WS-EDIT-VALID-SW NOT = 'Y'                                        
018700         DISPLAY 'RCO02-W LINE SKIPPED, BAD HEIGHT: '                     
018800-                IN-RECORD                                                
018900         GO TO 200-READ-NEXT                                              
019000     END-IF.                                                              
019100     MOVE WS-EDIT-WORK(1:WS-EDIT-LEN) TO WS-NEW-HEIGHT.                   
019200     MOVE TOK-ENTRY(3) TO WS-EDIT-WORK.                                   
019300     PERFORM 270-VALIDATE-NUMERIC-TOKEN.                                  
019400     IF WS-EDIT-VALID-SW NOT = 'Y'                                        
019500         DISPLAY 'RCO02-W LINE SKIPPED, BAD ORDER ID: '                   
019600-                IN-RECORD                                                
019700         GO TO 200-READ-NEXT                                              
019800     END-IF.                                                              
019900     MOVE WS-EDIT-WORK(1:WS-EDIT-LEN) TO WS-NEW-ID.                       
020000     PERFORM 260-STORE-ORDER-ENTRY.                                       
020100 200-READ-NEXT.                                                           
020200     PERFORM 900-READ-RCOIN.                                              
020300 200-EXIT.                                                                
020400     EXIT.                                                                
020500                                                                          
020600 210-TOKENIZE-CURRENT-LINE.                                       RC-0022 
020700*    COMMAS ARE FOLDED TO BLANKS SO A SINGLE UNSTRING                     
020800*    DELIMITED BY ALL SPACE HANDLES EVERY MIX OF COMMA                    
020900*    AND BLANK SEPARATORS THE SHOP FLOOR TYPES IN.                        
021000     MOVE SPACES TO WS-TOKEN-TABLE.                                       
021100     MOVE ZERO TO WS-TOKEN-COUNT.                                         
021200     INSPECT IN-RECORD REPLACING ALL ',' BY ' '.                          
021300     UNSTRING IN-RECORD DELIMITED BY ALL SPACE                            
021400-            INTO TOK-ENTRY(1) TOK-ENTRY(2) TOK-ENTRY(3)                  
021500-                 TOK-ENTRY(4) TOK-ENTRY(5) TOK-ENTRY(6)                  
021600-                 TOK-ENTRY(7) TOK-ENTRY(8) TOK-ENTRY(9)                  
021700-                 TOK-ENTRY(10)                                           
021800-            TALLYING IN WS-TOKEN-COUNT.                                  
021900     IF RCO2-TRACE-SW-ON                                                  
022000         DISPLAY 'RCO02-T TOKENS(' WS-TOKEN-COUNT ') = '                  
022100-                WS-TOKEN-LINE                                            
022200     END-IF.                                                              
022300                                                                          
022400 260-STORE-ORDER-ENTRY.                                                   
022500     IF RCO-ORDER-COUNT >= 500                                            
022600         DISPLAY 'RCO02-W ORDER TABLE FULL, LINE DROPPED: '               
022700-                IN-RECORD                                                
022800     ELSE                                                                 
022900         ADD 1 TO RCO-ORDER-COUNT                                         
023000         SET RCO-ORD-X1 TO RCO-ORDER-COUNT                                
023100         MOVE WS-NEW-ID     TO RO-ORDER-ID(RCO-ORD-X1)                    
023200         MOVE WS-NEW-WIDTH  TO RO-ORIG-WIDTH(RCO-ORD-X1)                  
023300         MOVE WS-NEW-HEIGHT TO RO-ORIG-HEIGHT(RCO-ORD-X1)                 
023400         MOVE WS-NEW-WIDTH                                                
023500-                TO RO-CURRENT-WIDTH(RCO-ORD-X1)                          
023600         MOVE WS-NEW-HEIGHT                                               
023700-                TO RO-CURRENT-HEIGHT(RCO-ORD-X1)                         
023800         COMPUTE RO-AREA(RCO-ORD-X1) =                                    
023900-                WS-NEW-WIDTH * WS-NEW-HEIGHT                             
024000         SET RO-NOT-PLACED(RCO-ORD-X1)  TO TRUE                           
024100         SET RO-NOT-ROTATED(RCO-ORD-X1) TO TRUE                           
024200         MOVE ZERO TO RO-BATCH-NO(RCO-ORD-X1)                             
024300         MOVE -1   TO RO-PLACED-X(RCO-ORD-X1)                             
024400         MOVE -1   TO RO-PLACED-Y(RCO-ORD-X1)                             
024500         MOVE ZERO TO RO-XRO(RCO-ORD-X1)                                  
024600         MOVE ZERO TO RO-YRO(RCO-ORD-X1)                                  
024700         PERFORM 265-BUILD-ORDER-DESC                                     
024800     END-IF.                                                              
024900                                                                          
025000 265-BUILD-ORDER-DESC.                                                    
025100     MOVE SPACES TO RO-ORDER-DESC(RCO-ORD-X1).                            
025200     MOVE 1 TO WS-DESC-PTR.                                               
025300     PERFORM 266-APPEND-DESC-WORD                                         
025400-            VARYING WS-TOK-X FROM 4 BY 1                                 
025500-            UNTIL WS-TOK-X > WS-TOKEN-COUNT                              
025600-               OR WS-DESC-PTR > 30.                                      
025700                                                                          
025800 266-APPEND-DESC-WORD.                                                    
025900     IF WS-TOK-X > 4 AND WS-DESC-PTR NOT > 30                             
026000         STRING ' ' DELIMITED BY SIZE                                     
026100-                INTO RO-ORDER-DESC(RCO-ORD-X1)                           
026200-                WITH POINTER WS-DESC-PTR                                 
026300         END-STRING                                                       
026400     END-IF.                                                              
026500     IF WS-DESC-PTR NOT > 30                                              
026600         STRING TOK-ENTRY(WS-TOK-X) DELIMITED BY SPACE                    
026700-                INTO RO-ORDER-DESC(RCO-ORD-X1)                           
026800-                WITH POINTER WS-DESC-PTR                                 
026900         END-STRING                                                       
027000     END-IF.                                                              
027100                                                                          
027200 270-VALIDATE-NUMERIC-TOKEN.                                              
027300*    RETURNS THE LENGTH OF THE TOKEN BEFORE ITS FIRST                     
027400*    TRAILING BLANK IN WS-EDIT-LEN AND 'Y'/'N' IN                         
027500*    WS-EDIT-VALID-SW.  A ZERO-LENGTH OR NON-DIGIT                        
027600*    TOKEN IS INVALID.                                                    
027700     MOVE ZERO TO WS-EDIT-LEN.                                            
027800     MOVE 'Y' TO WS-EDIT-VALID-SW.                                        
027900     PERFORM 271-COUNT-EDIT-CHAR                                          
028000-            VARYING WS-EDIT-X FROM 1 BY 1                                
028100-            UNTIL WS-EDIT-X > 15                                         
028200-               OR WS-EDIT-CHAR(WS-EDIT-X) = SPACE.                       
028300     IF WS-EDIT-LEN = 0                                                   
028400         MOVE 'N' TO WS-EDIT-VALID-SW                                     
028500     ELSE                                                                 
028600         IF WS-EDIT-WORK(1:WS-EDIT-LEN) IS NOT NUMERIC                    
028700             MOVE 'N' TO WS-EDIT-VALID-SW                                 
028800         END-IF                                                           
028900     END-IF.                                                              
029000                                                                          
029100 271-COUNT-EDIT-CHAR.                                                     
029200     ADD 1 TO WS-EDIT-LEN.                                                
029300                                                                          
029400 900-READ-RCOIN.                                                          
029500     READ RCOIN-FILE                                                      
029600-        AT END                                                           
029700-            MOVE 'Y' TO SW-EOF-RCOIN                                     
029800     END-READ.                                                            
029900                                                                          
