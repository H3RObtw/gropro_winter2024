000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              RCO01.                                          
000300 AUTHOR.                  R H WALLING.                                    
000400 INSTALLATION.            IBM LEXINGTON - ADLAB.                          
000500 DATE-WRITTEN.            01/14/89.                                       
000600 DATE-COMPILED.           CURRENT-DATE.                                   
000700 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.               
000800*****************************************************                     
000900**  PROGRAM NAME: RCO01                                *                  
001000**                                                     *                  
001100**  FUNCTION:  MAIN DRIVER FOR THE ROLL-CUTTING ORDER  *                  
001200**             PLACEMENT BATCH JOB.  READS THE JOB'S   *                  
001300**             INPUT FILE, RUNS THE CUTTING OPTIMIZER, *                  
001400**             AND WRITES THE TEXT REPORT AND THE      *                  
001500**             GNUPLOT SCRIPT.                         *                  
001600**                                                     *                  
001700**  CALLS:     RCO02 (READ), RCO03 (OPTIMIZE),         *                  
001800**             RCO04 (TEXT REPORT), RCO05 (PLOT FILE)  *                  
001900******************************************************                    
002000*                                                                         
002100*---------------------------------------------------                      
002200* CHANGE ACTIVITY :                                                       
002300*                                                                         
002400* PN= REASON   DATE   PGMR  REMARKS                                       
002500* $D0= RC-0001 890114 RHW : ORIGINAL PROGRAM - CUTTING                    
002600*                           JOB DRIVER, FIRST CUT PORT                    
002700*                           FROM THE ENGINEERING DEPT                     
002800*                           PROTOTYPE                                     
002900* $P1= RC-0037 900822 RHW : CALL SEQUENCE SPLIT SO THE                    
003000*                           OPTIMIZER (RCO03) COULD BE                    
003100*                           UNIT TESTED ON ITS OWN                        
003200* $P2= RC-0058 921103 DKS : ADDED THE PLOT SCRIPT WRITER                  
003300*                           CALL (RCO05) FOR THE NEW                      
003400*                           ENGINEERING REVIEW MEETINGS                   
003500* $P3= RC-0102 990219 RHW : Y2K - WS-TODAY-DATE IS FOR                    
003600*                           OPERATOR DISPLAY ONLY, NO                     
003700*                           DATE ARITHMETIC IS DONE ON                    
003800*                           IT - NO WINDOWING REQUIRED                    
003900* $P4= RC-0119 000714 RHW : ADDED THE EMPTY-RESULT SAFETY                 
004000*                           NET (PARA 400) - A ONE-ORDER                  
004100*                           JOB WIDER THAN THE ROLL WAS                   
004200*                           WRITING A REPORT WITH NO                      
004300*                           ANDOCKPUNKTE LINE AT ALL                      
004400* $P5= RC-0140 070330 CAF : ADDED WS-STEP-RC-RDF SO THE                   
004500*                           FATAL-STOP MESSAGE SHOWS THE                  
004600*                           RETURN CODE IN DISPLAYABLE                    
004700*                           FORM                                          
004800******************************************************                    
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100                                                                          
005200 DATA DIVISION.                                                           
005300 WORKING-STORAGE SECTION.                                                 
005400*---------------------------------------------------                      
005500* SHARED WORK AREAS - PASSED BY REFERENCE TO EVERY                        
005600* PROGRAM IN THE SUITE ON EACH CALL BELOW.                                
005700*---------------------------------------------------                      
005800 COPY RCOCTLW.                                                            
005900 COPY RCOORDW.                                                            
006000 COPY RCODPTW.                                                            
006100                                                                          
006200*---------------------------------------------------                      
006300* RUN-DATE / RUN-TIME DISPLAY FIELDS                                      
006400*---------------------------------------------------                      
006500 01  WS-TODAY-DATE                PIC 9(6).                               
006600 01  WS-TODAY-DATE-RDF REDEFINES WS-TODAY-DATE.                           
006700     05  WS-TODAY-YY              PIC 9(2).                               
006800     05  WS-TODAY-MM              PIC 9(2).                               
006900     05  WS-TODAY-DD              PIC 9(2).                               
007000 01  WS-TODAY-TIME                PIC 9(8).                               
007100 01  WS-TODAY-TIME-RDF REDEFINES WS-TODAY-TIME.                           
007200     05  WS-TODAY-HH              PIC 9(2).                               
007300     05  WS-TODAY-MN              PIC 9(2).                               
007400     05  WS-TODAY-SS              PIC 9(2).                               
007500     05  WS-TODAY-HS              PIC 9(2).                               
007600                                                                          
007700*---------------------------------------------------                      
007800* ABEND / RETURN CODE DISPLAY FIELD                                       
007900*---------------------------------------------------                      
008000 01  WS-STEP-RC                   PIC 9(4)  COMP  VALUE 0.                
008100 01  WS-STEP-RC-RDF REDEFINES WS-STEP-RC  PIC X(4).                       
008200                                                                          
008300*---------------------------------------------------                      
008400* DEFAULT BASE NAME WHEN THE STEP PARM IS EMPTY                           
008500*---------------------------------------------------                      
008600 01  WS-DEFAULT-BASE-NAME         PIC X(8)                                
008700                                  VALUE 'ROLLCUT '.                       
008800                                                                          
008900 LINKAGE SECTION.                                                         
009000 01  RCO-PARM.                                                            
009100     05  PARM-LENGTH              PIC S9(4) COMP.                         
009200     05  PARM-BASE-NAME           PIC X(8).                               
009300                                                                          
009400 PROCEDURE DIVISION USING RCO-PARM.                                       
009500                                                                          
009600 000-MAIN-LOGIC.                                                          
009700     ACCEPT WS-TODAY-DATE FROM DATE.                                      
009800     ACCEPT WS-TODAY-TIME FROM TIME.                                      
009900     DISPLAY 'RCO01 - ROLL-CUTTING OPTIMIZER STARTED '                    
010000-            WS-TODAY-MM '/' WS-TODAY-DD '/' WS-TODAY-YY.                 
010100     PERFORM 050-ACCEPT-PARM.                                             
010200     PERFORM 100-READ-INPUT-FILE.                                         
010300     PERFORM 150-VALIDATE-CONTROL-VALUES.                                 
010400     IF CTL-NO-FATAL-ERROR                                                
010500         PERFORM 200-ECHO-CONTROL-VALUES                                  
010600         PERFORM 300-OPTIMIZE-PLACEMENT                                   
010700         PERFORM 400-APPLY-EMPTY-RESULT-CHECK                             
010800         PERFORM 500-WRITE-TEXT-REPORT                                    
010900         PERFORM 600-WRITE-PLOT-SCRIPT                                    
011000     ELSE                                                                 
011100         PERFORM 900-FATAL-STOP                                           
011200     END-IF.                                                              
011300     PERFORM 999-END-OF-JOB.                                              
011400                                                                          
011500 050-ACCEPT-PARM.                                                         
011600*    A ONE-STEP JOB MAY BE RUN WITH NO PARM AT ALL WHILE                  
011700*    IT IS BEING UNIT TESTED - DEFAULT THE BASE NAME SO                   
011800*    THE PLOT SCRIPT STILL NAMES A .PNG.                                  
011900     IF PARM-LENGTH > ZERO                                                
012000         MOVE PARM-BASE-NAME TO CTL-BASE-NAME                             
012100     ELSE                                                                 
012200         MOVE WS-DEFAULT-BASE-NAME TO CTL-BASE-NAME                       
012300     END-IF.                                                              
012400                                                                          
012500 100-READ-INPUT-FILE.                                                     
012600     CALL 'RCO02' USING RCO-CONTROL-AREA, RCO-ORDER-TABLE.                
012700                                                                          
012800 150-VALIDATE-CONTROL-VALUES.                                             
012900*    A ZERO ROLL WIDTH OR OPTIMIZATION DEPTH ON THE PARM                  
013000*    CARD WOULD DRIVE RCO03 INTO A DIVIDE OR TABLE ABEND.                 
013100     SET CTL-NO-FATAL-ERROR TO TRUE.                                      
013200     IF CTL-ROLL-WIDTH = ZERO                                             
013300         DISPLAY 'RCO01-E ROLL WIDTH MUST BE > 0'                         
013400         SET CTL-FATAL-ERROR TO TRUE                                      
013500     END-IF.                                                              
013600     IF CTL-OPT-DEPTH = ZERO                                              
013700         DISPLAY 'RCO01-E OPTIMIZATION DEPTH MUST BE > 0'                 
013800         SET CTL-FATAL-ERROR TO TRUE                                      
013900     END-IF.                                                              
014000                                                                          
014100 200-ECHO-CONTROL-VALUES.                                                 
014200     DISPLAY 'RCO01-I JOB DESCRIPTION    = ' CTL-JOB-DESC.                
014300     DISPLAY 'RCO01-I ROLL WIDTH (MM)    = ' CTL-ROLL-WIDTH.              
014400     DISPLAY 'RCO01-I OPTIMIZATION DEPTH = ' CTL-OPT-DEPTH.               
014500     DISPLAY 'RCO01-I ORDER COUNT        = ' CTL-ORDER-COUNT.             
014600                                                                          
014700 300-OPTIMIZE-PLACEMENT.                                                  
014800     CALL 'RCO03' USING RCO-CONTROL-AREA, RCO-ORDER-TABLE,                
014900-            RCO-DOCK-TABLE.                                              
015000                                                                          
015100 400-APPLY-EMPTY-RESULT-CHECK.                                    RC-0119 
015200*    IF THE OPTIMIZER COULD NOT LEAVE EVEN ONE DOCKING                    
015300*    POINT ON THE ROLL, SOMETHING IS WRONG DOWNSTREAM -                   
015400*    FALL BACK TO THE CANONICAL EMPTY RESULT (SEE $P4                     
015500*    ABOVE) RATHER THAN LET RCO04/RCO05 WRITE A REPORT                    
015600*    WITH NO ANDOCKPUNKTE LINE AT ALL.                                    
015700     IF RCO-DOCK-COUNT = ZERO                                             
015800         MOVE 1 TO RCO-DOCK-COUNT                                         
015900         MOVE ZERO TO DP-X(1)                                             
016000         MOVE ZERO TO DP-Y(1)                                             
016100         MOVE ZERO TO CTL-TOTAL-HEIGHT                                    
016200         MOVE ZERO TO CTL-LENGTH-CM                                       
016300         MOVE ZERO TO CTL-UTILIZATION                                     
016400     END-IF.                                                              
016500                                                                          
016600 500-WRITE-TEXT-REPORT.                                                   
016700     CALL 'RCO04' USING RCO-CONTROL-AREA, RCO-ORDER-TABLE,                
016800-            RCO-DOCK-TABLE.                                              
016900                                                                          
017000 600-WRITE-PLOT-SCRIPT.                                                   
017100     CALL 'RCO05' USING RCO-CONTROL-AREA, RCO-ORDER-TABLE,                
017200-            RCO-DOCK-TABLE.                                              
017300                                                                          
017400 900-FATAL-STOP.                                                  RC-0140 
017500     MOVE 0016 TO WS-STEP-RC.                                             
017600     MOVE WS-STEP-RC TO RETURN-CODE.                                      
017700     DISPLAY 'RCO01-A JOB TERMINATED - CONFIGURATION'                     
017800-            ' ERROR, RC=' WS-STEP-RC-RDF.                                
017900                                                                          
018000 999-END-OF-JOB.                                                          
018100     DISPLAY 'RCO01 - ROLL-CUTTING OPTIMIZER ENDED'.                      
018200     GOBACK.                                                              
018300                                                                          
