000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              RCO05.                                          
000300 AUTHOR.                  R H WALLING.                                    
000400 INSTALLATION.            IBM LEXINGTON - ADLAB.                          
000500 DATE-WRITTEN.            01/14/89.                                       
000600 DATE-COMPILED.           CURRENT-DATE.                                   
000700 SECURITY.                UNCLASSIFIED - INTERNAL USE ONLY.               
000800*****************************************************                     
000900**  PROGRAM NAME: RCO05                                *                  
001000**                                                     *                  
001100**  FUNCTION:  WRITES THE GNUPLOT SCRIPT (THE .GNU     *                  
001200**             FILE) SO ENGINEERING CAN REVIEW A       *                  
001300**             PICTURE OF THE ROLL LAYOUT WITHOUT      *                  
001400**             LOGGING ONTO THE HOST TO READ THE .OUT  *                  
001500**             TEXT REPORT.  THIS PROGRAM DOES NOT     *                  
001600**             RUN GNUPLOT - IT ONLY WRITES THE SCRIPT.*                  
001700**                                                     *                  
001800**  CALLED BY: RCO01                                   *                  
001900******************************************************                    
002000*                                                                         
002100*---------------------------------------------------                      
002200* CHANGE ACTIVITY :                                                       
002300*                                                                         
002400* PN= REASON   DATE   PGMR  REMARKS                                       
002500* $D0= RC-0058 921103 DKS : ORIGINAL PROGRAM - WRITTEN FOR                
002600*                           THE NEW ENGINEERING REVIEW                    
002700*                           MEETINGS, MODELLED ON RCO04'S                 
002800*                           OUT-BUF STYLE (ITSELF FROM THE                
002900*                           TDM01A/TDM01B PRINT-FILE PAIR)                
003000* $P1= RC-0071 930616 DKS : Y-RANGE PADDING RULE ADDED -                  
003100*                           A FLAT LAYOUT (LOW YMAX) WAS                  
003200*                           PLOTTING WITH NO HEADROOM FOR                 
003300*                           THE TITLE BLOCK                               
003400* $P2= RC-0102 990219 RHW : Y2K REVIEW - NO DATE FIELDS IN                
003500*                           THIS PROGRAM, NO CHANGE                       
003600* $P3= RC-0133 040611 CAF : RAISED ID-SEQ-TABLE FROM 100 TO               
003700*                           500 ENTRIES TO MATCH RCO-ORDER-               
003800*                           TABLE'S OWN LIMIT                             
003900******************************************************                    
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT RCOGNU-FILE ASSIGN TO RCOGNU                                  
004500-        FILE STATUS IS RCOGNU-STATUS.                                    
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900 FD  RCOGNU-FILE                                                          
005000     RECORDING MODE IS F                                                  
005100     LABEL RECORDS ARE STANDARD                                           
005200     DATA RECORD IS OUT-BUF.                                              
005300 01  OUT-BUF                      PIC X(80).                              
005400                                                                          
005500 WORKING-STORAGE SECTION.                                                 
005600*---------------------------------------------------                      
005700* SHARED WORK AREAS - PASSED FROM RCO01 ON THE CALL.                      
005800*---------------------------------------------------                      
005900 COPY RCOCTLW.                                                            
006000 COPY RCOORDW.                                                            
006100 COPY RCODPTW.                                                            
006200                                                                          
006300 01  RCOGNU-STATUS                PIC X(2).                               
006400                                                                          
006500*---------------------------------------------------                      
006600* ID-SEQ-TABLE - SUBSCRIPTS, INTO RCO-ORDER-TABLE, OF THE                 
006700* PLACED ORDERS, HELD IN ASCENDING RO-ORDER-ID SEQUENCE -                 
006800* THE DATA BLOCK LISTS ORDERS BY ID, NOT PLACEMENT ORDER.                 
006900*---------------------------------------------------                      
007000 01  ID-SEQ-TABLE.                                                        
007100     05  IDS-COUNT                PIC 9(4)  COMP.                         
007200     05  IDS-ENTRY OCCURS 500 TIMES                                       
007300-            INDEXED BY IDS-X1 IDS-X2.                                    
007400         10  IDS-ORDER-INDEX      PIC 9(4)  COMP.                         
007500         10  FILLER               PIC X(01).                              
007600                                                                          
007700 77  WS-SORT-SW                   PIC X.                                  
007800     88  SORT-PASS-CLEAN              VALUE 'Y'.                          
007900 77  WS-SORT-TEMP                 PIC 9(4)  COMP.                         
008000                                                                          
008100*---------------------------------------------------                      
008200* PRINT LINE WORK AREA                                                    
008300*---------------------------------------------------                      
008400 01  WS-PRINT-LINE                PIC X(80) VALUE SPACES.                 
008500 77  WS-PTR                       PIC 9(3)  COMP.                         
008600                                                                          
008700*---------------------------------------------------                      
008800* NUMBER-EDIT WORK AREA - COORDINATES, ORDER-IDS AND THE                  
008900* TERMINAL SIZES ARE WRITTEN ZERO-SUPPRESSED WITH NO                      
009000* LEADING BLANKS, SO THE EDITED FIELD IS SCANNED CHARACTER                
009100* BY CHARACTER (SAME TECHNIQUE AS RCO02/RCO04) TO FIND                    
009200* WHERE THE DIGITS START BEFORE IT IS STRUNG INTO THE                     
009300* PRINT LINE.                                                             
009400*---------------------------------------------------                      
009500 01  WS-NUM-SOURCE                PIC S9(5).                              
009600 01  WS-NUM-EDIT                  PIC Z(4)9.                              
009700 01  WS-NUM-EDIT-RDF REDEFINES WS-NUM-EDIT.                               
009800     05  WS-NUM-CHAR OCCURS 5 TIMES PIC X.                                
009900 77  WS-NUM-START                PIC 9(1)  COMP.                          
010000                                                                          
010100*---------------------------------------------------                      
010200* LENGTH / UTILIZATION EDIT WORK AREAS FOR THE TITLE                      
010300* BLOCK - SAME LEADING-BLANK SCAN TECHNIQUE AS ABOVE.                     
010400*---------------------------------------------------                      
010500 01  WS-LEN-EDIT                  PIC Z(4)9.9.                            
010600 01  WS-LEN-EDIT-RDF REDEFINES WS-LEN-EDIT.                               
010700     05  WS-LEN-CHAR OCCURS 7 TIMES PIC X.                                
010800 77  WS-LEN-START                PIC 9(1)  COMP.                          
010900                                                                          
011000 01  WS-UTIL-EDIT                 PIC Z(2)9.99.                           
011100 01  WS-UTIL-EDIT-RDF REDEFINES WS-UTIL-EDIT.                             
011200     05  WS-UTIL-CHAR OCCURS 6 TIMES PIC X.                               
011300 77  WS-UTIL-START               PIC 9(1)  COMP.                          
011400                                                                          
011500*---------------------------------------------------                      
011600* TERMINAL / RANGE SIZING WORK AREA - SEE THE Y-RANGE                     
011700* PADDING RULE IN PARA 200-WRITE-HEADER-BLOCK.                            
011800*---------------------------------------------------                      
011900 77  WS-YMAX-PADDED               PIC 9(5)  COMP.                         
012000 77  WS-TERM-HEIGHT               PIC 9(5)  COMP.                         
012100                                                                          
012200 LINKAGE SECTION.                                                         
012300*    (RCO-CONTROL-AREA, RCO-ORDER-TABLE AND RCO-DOCK-TABLE                
012400*     ARE DEFINED VIA THE COPY STATEMENTS ABOVE - THE                     
012500*     LEVEL-01 NAMES ARE SHARED WITH THE CALLER'S STORAGE)                
012600                                                                          
012700 PROCEDURE DIVISION USING RCO-CONTROL-AREA, RCO-ORDER-TABLE,              
012800-        RCO-DOCK-TABLE.                                                  
012900                                                                          
013000 000-MAIN-LOGIC.                                                          
013100     OPEN OUTPUT RCOGNU-FILE.                                             
013200     PERFORM 100-BUILD-ID-SEQ-TABLE.                                      
013300     PERFORM 200-WRITE-HEADER-BLOCK.                                      
013400     PERFORM 300-WRITE-DATA-BLOCK.                                        
013500     PERFORM 400-WRITE-ANCHOR-BLOCK.                                      
013600     PERFORM 500-WRITE-PLOT-COMMANDS.                                     
013700     CLOSE RCOGNU-FILE.                                                   
013800     GOBACK.                                                              
013900                                                                          
014000 100-BUILD-ID-SEQ-TABLE.                                                  
014100     MOVE ZERO TO IDS-COUNT.                                              
014200     PERFORM 105-ADD-ONE-ID-SEQ-ENTRY                                     
014300     VARYING RCO-ORD-X1 FROM 1 BY 1                                       
014400     UNTIL RCO-ORD-X1 > RCO-ORDER-COUNT.                                  
014500     IF IDS-COUNT > 1                                                     
014600         PERFORM 110-SORT-ID-SEQ-TABLE                                    
014700     END-IF.                                                              
014800                                                                          
014900 105-ADD-ONE-ID-SEQ-ENTRY.                                                
015000     IF RO-IS-PLACED(RCO-ORD-X1)                                          
015100         ADD 1 TO IDS-COUNT                                               
015200         SET IDS-X1 TO IDS-COUNT                                          
015300         MOVE RCO-ORD-X1 TO IDS-ORDER-INDEX(IDS-X1)                       
015400     END-IF.                                                              
015500                                                                          
015600 110-SORT-ID-SEQ-TABLE.                                                   
015700*    ORDER-ID ASCENDING - A PLAIN BUBBLE SORT, THE                        
015800*    TABLE NEVER HOLDS MORE THAN A FEW HUNDRED PLACED                     
015900*    ORDERS.                                                              
016000     MOVE 'N' TO WS-SORT-SW.                                              
016100     PERFORM 115-SORT-ONE-PASS UNTIL SORT-PASS-CLEAN.                     
016200                                                                          
016300 115-SORT-ONE-PASS.                                                       
016400     MOVE 'Y' TO WS-SORT-SW.                                              
016500     PERFORM 118-SORT-COMPARE-SWAP                                        
016600     VARYING IDS-X1 FROM 1 BY 1                                           
016700     UNTIL IDS-X1 > IDS-COUNT - 1.                                        
016800                                                                          
016900 118-SORT-COMPARE-SWAP.                                                   
017000     SET IDS-X2 TO IDS-X1.                                                
017100     SET IDS-X2 UP BY 1.                                                  
017200     IF RO-ORDER-ID(IDS-ORDER-INDEX(IDS-X1)) >                            
017300-            RO-ORDER-ID(IDS-ORDER-INDEX(IDS-X2))                         
017400         MOVE IDS-ORDER-INDEX(IDS-X1) TO WS-SORT-TEMP                     
017500         MOVE IDS-ORDER-INDEX(IDS-X2)                                     
017600-            TO IDS-ORDER-INDEX(IDS-X1)                                   
017700         MOVE WS-SORT-TEMP TO IDS-ORDER-INDEX(IDS-X2)                     
017800         MOVE 'N' TO WS-SORT-SW                                           
017900     END-IF.                                                              
018000                                                                          
018100 200-WRITE-HEADER-BLOCK.                                                  
018200*    Y-RANGE PADDING RULE - YMAX * 1.1, TRUNCATED,                        
018300*    MINIMUM 100 - SEE RC-0071 ABOVE.  TERMINAL HEIGHT                    
018400*    IS THE PADDED RANGE PLUS 100 SO THE TITLE BLOCK                      
018500*    HAS ROOM TO PRINT.                                                   
018600     COMPUTE WS-YMAX-PADDED = CTL-TOTAL-HEIGHT * 11 / 10.                 
018700     IF WS-YMAX-PADDED < 100                                              
018800         MOVE 100 TO WS-YMAX-PADDED                                       
018900     END-IF.                                                              
019000     COMPUTE WS-TERM-HEIGHT = WS-YMAX-PADDED + 100.                       
019100                                                                          
019200     MOVE SPACES TO WS-PRINT-LINE.                                        
019300     MOVE 1 TO WS-PTR.                                                    
019400     STRING 'set terminal png size ' DELIMITED BY SIZE                    
019500-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
019600     MOVE CTL-ROLL-WIDTH TO WS-NUM-SOURCE.                                
019700     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
019800     STRING ',' DELIMITED BY SIZE                                         
019900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
020000     MOVE WS-TERM-HEIGHT TO WS-NUM-SOURCE.                                
020100     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
020200     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
020300                                                                          
020400     MOVE SPACES TO WS-PRINT-LINE.                                        
020500     MOVE 1 TO WS-PTR.                                                    
020600     STRING 'set output "' DELIMITED BY SIZE                              
020700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
020800     STRING CTL-BASE-NAME DELIMITED BY SPACE                              
020900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
021000     STRING '.png"' DELIMITED BY SIZE                                     
021100-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
021200     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
021300                                                                          
021400     MOVE SPACES TO WS-PRINT-LINE.                                        
021500     MOVE 1 TO WS-PTR.                                                    
021600     STRING 'set xrange [0:' DELIMITED BY SIZE                            
021700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
021800     MOVE CTL-ROLL-WIDTH TO WS-NUM-SOURCE.                                
021900     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
022000     STRING ']' DELIMITED BY SIZE                                         
022100-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
022200     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
022300                                                                          
022400     MOVE SPACES TO WS-PRINT-LINE.                                        
022500     MOVE 1 TO WS-PTR.                                                    
022600     STRING 'set yrange [0:' DELIMITED BY SIZE                            
022700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
022800     MOVE WS-YMAX-PADDED TO WS-NUM-SOURCE.                                
022900     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
023000     STRING ']' DELIMITED BY SIZE                                         
023100-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
023200     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
023300                                                                          
023400*    MULTI-LINE TITLE - JOB DESCRIPTION, LENGTH IN CM                     
023500*    AND UTILIZATION PERCENT, ONE GNUPLOT \N PER LINE.                    
023600     MOVE SPACES TO WS-PRINT-LINE.                                        
023700     MOVE 1 TO WS-PTR.                                                    
023800     STRING 'set title "' DELIMITED BY SIZE                               
023900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
024000     STRING CTL-JOB-DESC DELIMITED BY SIZE                                
024100-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
024200     STRING '\nLaenge: ' DELIMITED BY SIZE                                
024300-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
024400     MOVE CTL-LENGTH-CM TO WS-LEN-EDIT.                                   
024500     PERFORM 205-SCAN-LEN-BLANK                                           
024600     VARYING WS-LEN-START FROM 1 BY 1                                     
024700     UNTIL WS-LEN-CHAR(WS-LEN-START) NOT = SPACE.                         
024800     STRING WS-LEN-EDIT(WS-LEN-START:) DELIMITED BY SIZE                  
024900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
025000     STRING 'cm\nAuslastung: ' DELIMITED BY SIZE                          
025100-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
025200     MOVE CTL-UTILIZATION TO WS-UTIL-EDIT.                                
025300     PERFORM 210-SCAN-UTIL-BLANK                                          
025400     VARYING WS-UTIL-START FROM 1 BY 1                                    
025500     UNTIL WS-UTIL-CHAR(WS-UTIL-START) NOT = SPACE.                       
025600     STRING WS-UTIL-EDIT(WS-UTIL-START:) DELIMITED BY SIZE                
025700-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
025800     STRING '%"' DELIMITED BY SIZE                                        
025900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
026000     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
026100                                                                          
026200 205-SCAN-LEN-BLANK.                                                      
026300     CONTINUE.                                                            
026400                                                                          
026500 210-SCAN-UTIL-BLANK.                                                     
026600     CONTINUE.                                                            
026700                                                                          
026800 300-WRITE-DATA-BLOCK.                                                    
026900     MOVE SPACES TO WS-PRINT-LINE.                                        
027000     MOVE '$RCODATA << EOD' TO WS-PRINT-LINE.                             
027100     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
027200     PERFORM 305-WRITE-ONE-DATA-LINE                                      
027300     VARYING IDS-X1 FROM 1 BY 1 UNTIL IDS-X1 > IDS-COUNT.                 
027400     MOVE 'EOD' TO WS-PRINT-LINE.                                         
027500     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
027600                                                                          
027700 305-WRITE-ONE-DATA-LINE.                                                 
027800     SET RCO-ORD-X1 TO IDS-ORDER-INDEX(IDS-X1).                           
027900     MOVE SPACES TO WS-PRINT-LINE.                                        
028000     MOVE 1 TO WS-PTR.                                                    
028100     MOVE RO-PLACED-X(RCO-ORD-X1) TO WS-NUM-SOURCE.                       
028200     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
028300     STRING ' ' DELIMITED BY SIZE                                         
028400-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
028500     MOVE RO-PLACED-Y(RCO-ORD-X1) TO WS-NUM-SOURCE.                       
028600     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
028700     STRING ' ' DELIMITED BY SIZE                                         
028800-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
028900     MOVE RO-XRO(RCO-ORD-X1) TO WS-NUM-SOURCE.                            
029000     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
029100     STRING ' ' DELIMITED BY SIZE                                         
029200-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
029300     MOVE RO-YRO(RCO-ORD-X1) TO WS-NUM-SOURCE.                            
029400     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
029500     STRING ' "' DELIMITED BY SIZE                                        
029600-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
029700     STRING RO-ORDER-DESC(RCO-ORD-X1) DELIMITED BY SIZE                   
029800-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
029900     STRING '" ' DELIMITED BY SIZE                                        
030000-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
030100     MOVE RO-ORDER-ID(RCO-ORD-X1) TO WS-NUM-SOURCE.                       
030200     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
030300     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
030400                                                                          
030500 400-WRITE-ANCHOR-BLOCK.                                                  
030600     MOVE '$RCOANCHOR << EOD' TO WS-PRINT-LINE.                           
030700     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
030800     PERFORM 405-WRITE-ONE-ANCHOR-LINE                                    
030900     VARYING RCO-DP-X1 FROM 1 BY 1                                        
031000     UNTIL RCO-DP-X1 > RCO-DOCK-COUNT.                                    
031100     MOVE 'EOD' TO WS-PRINT-LINE.                                         
031200     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
031300                                                                          
031400 405-WRITE-ONE-ANCHOR-LINE.                                               
031500     MOVE SPACES TO WS-PRINT-LINE.                                        
031600     MOVE 1 TO WS-PTR.                                                    
031700     MOVE DP-X(RCO-DP-X1) TO WS-NUM-SOURCE.                               
031800     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
031900     STRING ' ' DELIMITED BY SIZE                                         
032000-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
032100     MOVE DP-Y(RCO-DP-X1) TO WS-NUM-SOURCE.                               
032200     PERFORM 900-EDIT-AND-APPEND-NUMBER.                                  
032300     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
032400                                                                          
032500 500-WRITE-PLOT-COMMANDS.                                                 
032600*    FIXED GNUPLOT COMMANDS - NOT DATA-DRIVEN.  DRAWS                     
032700*    EACH ORDER AS A FILLED BOX FROM ITS TWO CORNERS,                     
032800*    LABELS IT WITH ITS DESCRIPTION, AND MARKS THE                        
032900*    REMAINING DOCKING POINTS.                                            
033000     MOVE 'set style fill solid 0.4 border' TO WS-PRINT-LINE.             
033100     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
033200     MOVE 'plot $RCODATA using 1:2:3:4 with boxxy \' TO                   
033300-            WS-PRINT-LINE.                                               
033400     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
033500     MOVE '     title "orders", \' TO WS-PRINT-LINE.                      
033600     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
033700     MOVE '     $RCODATA using (($1+$3)/2):(($2+$4)/2):5 \'               
033800-            TO WS-PRINT-LINE.                                            
033900     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
034000     MOVE '     with labels notitle, \' TO WS-PRINT-LINE.                 
034100     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
034200     MOVE '     $RCOANCHOR using 1:2 with points \'                       
034300-            TO WS-PRINT-LINE.                                            
034400     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
034500     MOVE '     pointtype 7 title "docking points"' TO                    
034600-            WS-PRINT-LINE.                                               
034700     WRITE OUT-BUF FROM WS-PRINT-LINE.                                    
034800                                                                          
034900 900-EDIT-AND-APPEND-NUMBER.                                              
035000*    APPENDS WS-NUM-SOURCE, ZERO-SUPPRESSED, TO                           
035100*    WS-PRINT-LINE AT WS-PTR - CALLER SUPPLIES                            
035200*    WS-NUM-SOURCE, WS-PTR IS LEFT POSITIONED AFTER                       
035300*    THE LAST DIGIT MOVED.                                                
035400     MOVE WS-NUM-SOURCE TO WS-NUM-EDIT.                                   
035500     PERFORM 905-SCAN-NUM-BLANK                                           
035600     VARYING WS-NUM-START FROM 1 BY 1                                     
035700     UNTIL WS-NUM-CHAR(WS-NUM-START) NOT = SPACE.                         
035800     STRING WS-NUM-EDIT(WS-NUM-START:) DELIMITED BY SIZE                  
035900-            INTO WS-PRINT-LINE WITH POINTER WS-PTR.                      
036000                                                                          
036100 905-SCAN-NUM-BLANK.                                                      
036200     CONTINUE.                                                            
